000100*
000110*    Record Definition For The Unified Observation Master
000120*    One record per (source, signal, geo-type, geo-value, date).
000130*    Both the flu and the covid ETL's upsert into this file, so
000140*    it carries both pipelines' output in one common shape - the
000150*    same idea as the old GL final-account record taking postings
000160*    from more than one subledger.
000170*
000180* 31/10/25 shc - Created.
000190* 20/11/25 shc - OBS-Date-Parts REDEFINES added to match the one
000200*                already carried on the flu master, for the
000210*                benefit of anyone who comes along later and
000220*                expects the two masters to look alike.
000230* 09/12/25 shc - Absent-flags added alongside STDERR-VAL and
000240*                SAMPLE-SIZE - see h/r 2297 on wsshcov.cob.
000250*
000260 01  SH-Obs-Master-Record.
000270     03  OBS-Obs-Date             PIC 9(8).
000280     03  OBS-Obs-Date-R     REDEFINES OBS-Obs-Date.
000290         05  OBS-OD-CCYY          PIC 9(4).
000300         05  OBS-OD-MM            PIC 9(2).
000310         05  OBS-OD-DD            PIC 9(2).
000320     03  OBS-Geo-Type             PIC X(10).
000330     03  OBS-Geo-Value             PIC X(10).
000340     03  OBS-Source               PIC X(10).
000350     03  OBS-Signal               PIC X(16).
000360     03  OBS-Value                PIC S9(7)V9(4).
000370     03  OBS-Stderr-Val           PIC S9(5)V9(4).
000380     03  OBS-Stderr-Absent-Flag   PIC X(1).
000390     03  OBS-Sample-Size          PIC 9(9).
000400     03  OBS-Sample-Absent-Flag   PIC X(1).
000410     03  OBS-Load-Timestamp       PIC X(14).
000420     03  FILLER                   PIC X(1).
