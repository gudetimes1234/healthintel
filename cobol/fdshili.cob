000100*
000110*    FD for the raw ILI input file.  Record area is the
000120*    SH-ILI-Record layout carried in wsshili.cob.
000130*
000140* 29/10/25 shc - Created.
000150*
000160 FD  SH-ILI-File
000170     RECORDING MODE IS F
000180     LABEL RECORDS ARE STANDARD
000190     RECORD CONTAINS 28 CHARACTERS.
000200 COPY "wsshili.cob".
