000100*
000110*    WS-Run-Control - passed between shnight and each of the
000120*    batch programs it runs in sequence (shflu, shcovid, shrgstr).
000130*    Carries the run date, who called who, and a return/term
000140*    code, in the same small-linkage-block spirit as the old
000150*    WS-Calling-Data block used to chain payroll programs.
000160*
000170* 14/10/25 shc - Created, taken from the payroll WS-Calling-Data
000180*                shape and cut down to what a nightly batch chain
000190*                of three programs actually needs.
000200* 21/11/25 shc - SH-Run-Timestamp added - LOAD-TIMESTAMP on every
000210*                master record comes from here so all three
000220*                programs stamp a run identically.
000230*
000240 01  WS-Run-Control.
000250     03  SH-Called           PIC X(8).
000260     03  SH-Caller           PIC X(8).
000270     03  SH-Term-Code        PIC 99.
000280     03  SH-Run-Date         PIC 9(8)      COMP.
000290     03  SH-Run-Timestamp    PIC X(14).
000300     03  FILLER              PIC X(9).
