000100*
000110*    FD's for the flu master old/new pair and the sort work
000120*    file used to bring incoming transactions into natural-key
000130*    order ahead of the merge.  Each copy REPLACING's both the
000140*    01-level record name and the FLU- field prefix, so the four
000150*    copies of the layout (old, new, unsorted trans, sorted
000160*    trans) can all be open in the same program without a
000170*    duplicate-name clash.
000180*
000190* 30/10/25 shc - Created.
000200* 14/10/25 shc - Trans and Trans-Sorted copies added for the
000210*                sort/merge rewrite of the flu master (see SHFLU
000220*                change log).
000230*
000240 FD  SH-Flu-Old-Master
000250     RECORDING MODE IS F
000260     LABEL RECORDS ARE STANDARD
000270     RECORD CONTAINS 60 CHARACTERS.
000280 COPY "wsshflu.cob" REPLACING ==SH-Flu-Master-Record== BY ==SH-Flu-Old-Record==
000290                              ==FLU-==                 BY ==FLO-==.
000300                                                                         
000310 FD  SH-Flu-New-Master
000320     RECORDING MODE IS F
000330     LABEL RECORDS ARE STANDARD
000340     RECORD CONTAINS 60 CHARACTERS.
000350 COPY "wsshflu.cob" REPLACING ==SH-Flu-Master-Record== BY ==SH-Flu-New-Record==
000360                              ==FLU-==                 BY ==FLN-==.
000370                                                                         
000380 SD  SH-Flu-Sort-File
000390     RECORD CONTAINS 60 CHARACTERS.
000400 COPY "wsshflu.cob" REPLACING ==SH-Flu-Master-Record== BY ==SH-Flu-Sort-Record==
000410                              ==FLU-==                 BY ==FLS-==.
000420                                                                         
000430 FD  SH-Flu-Trans-File
000440     RECORDING MODE IS F
000450     LABEL RECORDS ARE STANDARD
000460     RECORD CONTAINS 60 CHARACTERS.
000470 COPY "wsshflu.cob" REPLACING ==SH-Flu-Master-Record== BY ==SH-Flu-Trans-Record==
000480                              ==FLU-==                 BY ==FLT-==.
000490                                                                         
000500 FD  SH-Flu-Trans-Sorted
000510     RECORDING MODE IS F
000520     LABEL RECORDS ARE STANDARD
000530     RECORD CONTAINS 60 CHARACTERS.
000540 COPY "wsshflu.cob" REPLACING
000550     ==SH-Flu-Master-Record== BY ==SH-Flu-Trans-Sorted-Record==
000560     ==FLU-==                 BY ==FLX-==.
