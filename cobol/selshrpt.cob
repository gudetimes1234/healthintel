000100*
000110*    FILE-CONTROL entries for the two working sort orders SHRGSTR
000120*    needs out of today's flu master - one sorted region then
000130*    week for the per-region analytics, one sorted by week alone
000140*    (ignoring region) for the all-regions grand comparison - plus
000150*    the one SD work file both SORTs share in turn.
000160*
000170* 05/01/26 shc - Created.
000180*
000190     SELECT SH-Flu-Region-Sorted ASSIGN TO "SHFLURGN"
000200         ORGANIZATION IS SEQUENTIAL
000210         FILE STATUS IS SH-Flu-Region-Sorted-Status.
000220     SELECT SH-Flu-Week-Sorted ASSIGN TO "SHFLUWKS"
000230         ORGANIZATION IS SEQUENTIAL
000240         FILE STATUS IS SH-Flu-Week-Sorted-Status.
000250     SELECT SH-Rpt-Sort-File ASSIGN TO "SHRPTSRT"
000260         ORGANIZATION IS SEQUENTIAL.
