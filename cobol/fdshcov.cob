000100*
000110*    FD for the raw COVID input file.  Record area is the
000120*    SH-Covid-Record layout carried in wsshcov.cob.
000130*
000140* 29/10/25 shc - Created.
000150*
000160 FD  SH-Covid-File
000170     RECORDING MODE IS F
000180     LABEL RECORDS ARE STANDARD
000190     RECORD CONTAINS 60 CHARACTERS.
000200 COPY "wsshcov.cob".
