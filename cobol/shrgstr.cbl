000100*
000110*    SHRGSTR - Surveillance Nightly Report
000120*
000130*    CALLed by SHNIGHT, last in the chain.  Prints the one
000140*    132-column report for the night's run: the run-control-totals
000150*    block SHFLU and SHCOVID filled in, the latest-week regional
000160*    summary off the flu master (descending percent positive), the
000170*    week-over-week change by region and combined across all
000180*    regions, and the grand record-count totals on both masters.
000190*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    SHRGSTR.
000220 AUTHOR.        W D MORALES.
000230 INSTALLATION.  STATE DEPARTMENT OF HEALTH - DATA PROCESSING.
000240 DATE-WRITTEN.  14/05/91.
000250 DATE-COMPILED.
000260 SECURITY.      DATA PROCESSING DEPARTMENT USE ONLY.
000270*
000280*    CHANGE LOG
000290*
000300* 14/05/91 WDM - Created - weekly regional summary off the flu
000310*                master, run off the back of the load job by hand
000320*                until SHNIGHT existed to chain it automatically.
000330* 02/03/93 WDM - Week-over-week change column added - epidemiology
000340*                wanted the comparison on the same page as the
000350*                summary instead of figuring it by hand from two
000360*                week's printouts.
000370* 30/09/98 WDM - Y2K REMEDIATION.  WEEK-ENDING and all other date
000380*                fields on the flu master already carry a 4-digit
000390*                year (see SHFLU's own 1998 entry) - this program
000400*                only had to confirm its own date-formatting line
000410*                did the same and make no other change.
000420* 05/01/26 shc - Re-worked onto the unified observation master
000430*                grand-total line and the SHNIGHT/SHFLU/SHCOVID
000440*                chain, and to read SH-Run-Summary-Table rather
000450*                than a parameter card for the run totals block
000460*                (h/r 2310).
000470* 08/10/26 shc - Audit flagged that a bad OPEN on any of the
000480*                four files this program touches went straight
000490*                to a READ/WRITE abend with nothing on the
000500*                console to tell second shift which file or why;
000510*                added the file-status message lookup after
000520*                every OPEN (h/r 2351).
000530*
000540 ENVIRONMENT DIVISION.
000550 COPY "envdiv.cob".
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580 COPY "selshflu.cob".
000590 COPY "selshobs.cob".
000600 COPY "selshrpt.cob".
000610 COPY "selshprt.cob".
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650 COPY "fdshflu.cob".
000660 COPY "fdshobs.cob".
000670 COPY "fdshrpt.cob".
000680 COPY "fdshprt.cob".
000690*
000700 WORKING-STORAGE SECTION.
000710*
000720 77  Prog-Name               PIC X(18) VALUE "SHRGSTR (1.0.00)".
000730*
000740 01  WS-Status-Fields.
000750     03  SH-Flu-Old-Status             PIC XX.
000760     03  SH-Flu-New-Status             PIC XX.
000770     03  SH-Flu-Region-Sorted-Status   PIC XX.
000780     03  SH-Flu-Week-Sorted-Status     PIC XX.
000790     03  SH-Obs-Old-Status             PIC XX.
000800     03  SH-Obs-New-Status             PIC XX.
000810     03  SH-Print-Status               PIC XX.
000820     03  WS-Eval-Status                PIC XX.
000830     03  FILLER                        PIC X(2).
000840*
000850 01  WS-Eval-Msg                       PIC X(25) VALUE SPACES.
000860*
000870 01  WS-Eof-Switches.
000880     03  WS-Region-Eof-Flag       PIC X(1).
000890         88  SH-Region-At-Eof             VALUE "Y".
000900         88  SH-Region-Not-At-Eof         VALUE "N".
000910     03  WS-Week-Eof-Flag         PIC X(1).
000920         88  SH-Week-At-Eof               VALUE "Y".
000930         88  SH-Week-Not-At-Eof           VALUE "N".
000940     03  WS-Obs-Eof-Flag          PIC X(1).
000950         88  SH-Obs-At-Eof                VALUE "Y".
000960         88  SH-Obs-Not-At-Eof            VALUE "N".
000970     03  FILLER                   PIC X(7).
000980*
000990 01  WS-Counters.
001000     03  WS-Flu-Record-Count      PIC 9(7)  COMP.
001010     03  WS-Obs-Record-Count      PIC 9(7)  COMP.
001020     03  WS-Region-Count          PIC 9(4)  COMP.
001030     03  WS-Rx                    PIC 9(4)  COMP.
001040     03  WS-Outer-Ix              PIC 9(4)  COMP.
001050     03  WS-Inner-Ix              PIC 9(4)  COMP.
001060     03  WS-Overall-Latest-Week   PIC 9(8)  COMP.
001070     03  FILLER                   PIC X(2).
001080*
001090 01  WS-Overall-Latest-Week-R REDEFINES WS-Overall-Latest-Week.
001100     03  WOLW-CCYY                PIC 9(4).
001110     03  WOLW-MM                  PIC 9(2).
001120     03  WOLW-DD                  PIC 9(2).
001130     03  FILLER                   PIC X(2).
001140*
001150*    WS-Region-Table - one entry per region found on today's flu
001160*    master, built off the region+week sorted pass and then
001170*    bubble-sorted descending on LATEST-PCT for the block 2
001180*    printout; block 3 is printed off this same sorted order.
001190*
001200 01  WS-Region-Table.
001210     03  WS-Region-Entry  OCCURS 11 TIMES.
001220         05  RGN-Name              PIC X(14).
001230         05  RGN-Record-Count      PIC 9(4)     COMP.
001240         05  RGN-Latest-Week       PIC 9(8)     COMP.
001250         05  RGN-Latest-Pct        PIC S9(3)V9(4).
001260         05  RGN-Latest-Specimens  PIC 9(9)     COMP.
001270         05  RGN-Previous-Pct      PIC S9(3)V9(4).
001280         05  RGN-Change-Pct        PIC S9(3)V9(4).
001290         05  FILLER                PIC X(4).
001300*
001310 01  WS-Swap-Area.
001320     03  WS-Swap-Name              PIC X(14).
001330     03  WS-Swap-Record-Count      PIC 9(4)     COMP.
001340     03  WS-Swap-Latest-Week       PIC 9(8)     COMP.
001350     03  WS-Swap-Latest-Pct        PIC S9(3)V9(4).
001360     03  WS-Swap-Latest-Specimens  PIC 9(9)     COMP.
001370     03  WS-Swap-Previous-Pct      PIC S9(3)V9(4).
001380     03  WS-Swap-Change-Pct        PIC S9(3)V9(4).
001390     03  FILLER                    PIC X(4).
001400*
001410 01  WS-Overall-Fields.
001420     03  WS-Buf-Prev-Pct           PIC S9(3)V9(4).
001430     03  WS-Buf-Curr-Pct           PIC S9(3)V9(4).
001440     03  WS-Buf-Record-Count       PIC 9(7)     COMP.
001450     03  WS-Overall-Change-Pct     PIC S9(3)V9(4).
001460     03  FILLER                    PIC X(4).
001470*
001480 01  WS-Current-Region-Save        PIC X(14)    VALUE SPACES.
001490*
001500*    Print-line layouts - one 132-byte group per report line, each
001510*    MOVEd whole into SH-Print-Record ahead of the WRITE.
001520*
001530 01  WS-Title-Line.
001540     03  FILLER                PIC X(2)   VALUE SPACES.
001550     03  WS-TL-Title           PIC X(50)
001560         VALUE "PUBLIC HEALTH SURVEILLANCE - NIGHTLY RUN REPORT".
001570     03  FILLER                PIC X(80)  VALUE SPACES.
001580*
001590 01  WS-Blank-Line                 PIC X(132) VALUE SPACES.
001600*
001610 01  WS-Section-Hdr-Line.
001620     03  FILLER                PIC X(2)   VALUE SPACES.
001630     03  WS-SHL-Title           PIC X(50).
001640     03  FILLER                PIC X(80)  VALUE SPACES.
001650*
001660 01  WS-Summary-Line.
001670     03  FILLER                PIC X(2)   VALUE SPACES.
001680     03  WS-SL-Name            PIC X(24).
001690     03  FILLER                PIC X(2)   VALUE SPACES.
001700     03  WS-SL-Status          PIC X(7).
001710     03  FILLER                PIC X(2)   VALUE SPACES.
001720     03  WS-SL-Inserted        PIC ZZZ,ZZ9.
001730     03  FILLER                PIC X(2)   VALUE SPACES.
001740     03  WS-SL-Updated         PIC ZZZ,ZZ9.
001750     03  FILLER                PIC X(2)   VALUE SPACES.
001760     03  WS-SL-Rejected        PIC ZZZ,ZZ9.
001770     03  FILLER                PIC X(2)   VALUE SPACES.
001780     03  WS-SL-Total           PIC ZZZ,ZZ9.
001790     03  FILLER                PIC X(61)  VALUE SPACES.
001800*
001810 01  WS-Summary-Col-Hdr-Line.
001820     03  FILLER                PIC X(2)   VALUE SPACES.
001830     03  FILLER                PIC X(24)  VALUE "PIPELINE".
001840     03  FILLER                PIC X(2)   VALUE SPACES.
001850     03  FILLER                PIC X(7)   VALUE "STATUS".
001860     03  FILLER                PIC X(2)   VALUE SPACES.
001870     03  FILLER                PIC X(7)   VALUE "INSERT".
001880     03  FILLER                PIC X(2)   VALUE SPACES.
001890     03  FILLER                PIC X(7)   VALUE "UPDATE".
001900     03  FILLER                PIC X(2)   VALUE SPACES.
001910     03  FILLER                PIC X(7)   VALUE "REJECT".
001920     03  FILLER                PIC X(2)   VALUE SPACES.
001930     03  FILLER                PIC X(7)   VALUE "TOTAL".
001940     03  FILLER                PIC X(61)  VALUE SPACES.
001950*
001960 01  WS-Region-Hdr-Line.
001970     03  FILLER                PIC X(2)   VALUE SPACES.
001980     03  WS-RHL-Label          PIC X(32)
001990         VALUE "LATEST WEEK REGIONAL SUMMARY - ".
002000     03  WS-RHL-Week           PIC X(10).
002010     03  FILLER                PIC X(88)  VALUE SPACES.
002020*
002030 01  WS-Region-Col-Hdr-Line.
002040     03  FILLER                PIC X(2)   VALUE SPACES.
002050     03  FILLER                PIC X(14)  VALUE "REGION".
002060     03  FILLER                PIC X(3)   VALUE SPACES.
002070     03  FILLER                PIC X(6)   VALUE "PCT".
002080     03  FILLER                PIC X(3)   VALUE SPACES.
002090     03  FILLER                PIC X(13)  VALUE "SPECIMENS".
002100     03  FILLER                PIC X(91)  VALUE SPACES.
002110*
002120 01  WS-Region-Detail-Line.
002130     03  FILLER                PIC X(2)   VALUE SPACES.
002140     03  WS-RDL-Name           PIC X(14).
002150     03  FILLER                PIC X(3)   VALUE SPACES.
002160     03  WS-RDL-Pct            PIC ZZ9.99.
002170     03  FILLER                PIC X(3)   VALUE SPACES.
002180     03  WS-RDL-Specimens      PIC Z,ZZZ,ZZZ,ZZ9.
002190     03  FILLER                PIC X(91)  VALUE SPACES.
002200*
002210 01  WS-WoW-Hdr-Line.
002220     03  FILLER                PIC X(2)   VALUE SPACES.
002230     03  WS-WHL-Label          PIC X(40)
002240         VALUE "WEEK-OVER-WEEK CHANGE BY REGION".
002250     03  FILLER                PIC X(90)  VALUE SPACES.
002260*
002270 01  WS-WoW-Col-Hdr-Line.
002280     03  FILLER                PIC X(2)   VALUE SPACES.
002290     03  FILLER                PIC X(14)  VALUE "REGION".
002300     03  FILLER                PIC X(3)   VALUE SPACES.
002310     03  FILLER                PIC X(6)   VALUE "LATEST".
002320     03  FILLER                PIC X(3)   VALUE SPACES.
002330     03  FILLER                PIC X(6)   VALUE "PREVWK".
002340     03  FILLER                PIC X(3)   VALUE SPACES.
002350     03  FILLER                PIC X(7)   VALUE "CHANGE".
002360     03  FILLER                PIC X(88)  VALUE SPACES.
002370*
002380 01  WS-WoW-Detail-Line.
002390     03  FILLER                PIC X(2)   VALUE SPACES.
002400     03  WS-WDL-Name           PIC X(14).
002410     03  FILLER                PIC X(3)   VALUE SPACES.
002420     03  WS-WDL-Latest         PIC ZZ9.99.
002430     03  FILLER                PIC X(3)   VALUE SPACES.
002440     03  WS-WDL-Previous       PIC ZZ9.99.
002450     03  FILLER                PIC X(3)   VALUE SPACES.
002460     03  WS-WDL-Change         PIC +ZZ9.99.
002470     03  WS-WDL-Pct-Sign       PIC X(1)   VALUE "%".
002480     03  FILLER                PIC X(87)  VALUE SPACES.
002490*
002500 01  WS-WoW-Final-Line.
002510     03  FILLER                PIC X(2)   VALUE SPACES.
002520     03  WS-WFL-Label          PIC X(32)
002530         VALUE "ALL REGIONS COMBINED CHANGE -- ".
002540     03  WS-WFL-Change         PIC +ZZ9.99.
002550     03  WS-WFL-Pct-Sign       PIC X(1)   VALUE "%".
002560     03  FILLER                PIC X(90)  VALUE SPACES.
002570*
002580 01  WS-Grand-Hdr-Line.
002590     03  FILLER                PIC X(2)   VALUE SPACES.
002600     03  WS-GHL-Label          PIC X(40)
002610         VALUE "GRAND TOTALS - RECORDS ON MASTER FILES".
002620     03  FILLER                PIC X(90)  VALUE SPACES.
002630*
002640 01  WS-Grand-Totals-Line.
002650     03  FILLER                PIC X(2)   VALUE SPACES.
002660     03  WS-GTL-Label          PIC X(30).
002670     03  WS-GTL-Count          PIC Z,ZZZ,ZZ9.
002680     03  FILLER                PIC X(91)  VALUE SPACES.
002690*
002700 LINKAGE SECTION.
002710 COPY "wsshctl.cob".
002720 COPY "wsshsum.cob".
002730*
002740 PROCEDURE DIVISION USING WS-Run-Control SH-Run-Summary-Table.
002750*
002760 AA000-Main SECTION.
002770 AA010-Main-Para.
002780     PERFORM AA020-Initialize THRU AA020-Exit.
002790     PERFORM AA030-Open-Print THRU AA030-Exit.
002800     PERFORM AA040-Print-Title THRU AA040-Exit.
002810     PERFORM BB000-Print-Run-Summary THRU BB000-Exit.
002820     PERFORM CC000-Sort-Flu-By-Region-Week THRU CC000-Exit.
002830     PERFORM DD000-Build-Region-Table THRU DD000-Exit.
002840     PERFORM EE000-Sort-Region-Table-Desc THRU EE000-Exit.
002850     PERFORM FF000-Print-Regional-Summary THRU FF000-Exit.
002860     PERFORM GG000-Compute-Overall-Change THRU GG000-Exit.
002870     PERFORM HH000-Print-Week-Over-Week THRU HH000-Exit.
002880     PERFORM II000-Count-Obs-Master THRU II000-Exit.
002890     PERFORM JJ000-Print-Grand-Totals THRU JJ000-Exit.
002900     CLOSE SH-Print-File.
002910     GOBACK.
002920 AA000-Exit.
002930     EXIT.
002940*
002950 AA020-Initialize SECTION.
002960 AA021-Zero.
002970     MOVE ZERO TO WS-Flu-Record-Count WS-Obs-Record-Count
002980                  WS-Region-Count WS-Overall-Latest-Week.
002990     MOVE SPACES TO WS-Current-Region-Save.
003000 AA020-Exit.
003010     EXIT.
003020*
003030 AA030-Open-Print.
003040     OPEN OUTPUT SH-Print-File.
003050     MOVE SH-Print-Status TO WS-Eval-Status.
003060     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
003070     IF WS-Eval-Status NOT = "00"
003080         DISPLAY "SH-PRINT-FILE OPEN STATUS " WS-Eval-Status
003090             " - " WS-Eval-Msg
003100     END-IF.
003110 AA030-Exit.
003120     EXIT.
003130*
003140 AA040-Print-Title.
003150     WRITE SH-Print-Record FROM WS-Title-Line.
003160     WRITE SH-Print-Record FROM WS-Blank-Line.
003170 AA040-Exit.
003180     EXIT.
003190*
003200*    BB000 - block 1, the run control totals SHFLU and SHCOVID
003210*    filled into the table SHNIGHT passed down.
003220*
003230 BB000-Print-Run-Summary SECTION.
003240 BB010-Header.
003250     MOVE "RUN CONTROL TOTALS" TO WS-SHL-Title.
003260     WRITE SH-Print-Record FROM WS-Section-Hdr-Line.
003270     WRITE SH-Print-Record FROM WS-Summary-Col-Hdr-Line.
003280 BB020-Detail-Loop.
003290     PERFORM BB030-One-Pipeline THRU BB030-Exit
003300         VARYING SH-Sum-Ix FROM 1 BY 1 UNTIL SH-Sum-Ix > 2.
003310     WRITE SH-Print-Record FROM WS-Blank-Line.
003320 BB000-Exit.
003330     EXIT.
003340*
003350 BB030-One-Pipeline.
003360     MOVE SUM-Pipeline-Name(SH-Sum-Ix)   TO WS-SL-Name.
003370     MOVE SUM-Run-Status(SH-Sum-Ix)      TO WS-SL-Status.
003380     MOVE SUM-Inserted-Count(SH-Sum-Ix)  TO WS-SL-Inserted.
003390     MOVE SUM-Updated-Count(SH-Sum-Ix)   TO WS-SL-Updated.
003400     MOVE SUM-Rejected-Count(SH-Sum-Ix)  TO WS-SL-Rejected.
003410     MOVE SUM-Total-Processed(SH-Sum-Ix) TO WS-SL-Total.
003420     WRITE SH-Print-Record FROM WS-Summary-Line.
003430 BB030-Exit.
003440     EXIT.
003450*
003460*    CC000 - bring today's flu master into region/week order so
003470*    DD000 can walk it with a control break on region.
003480*
003490 CC000-Sort-Flu-By-Region-Week SECTION.
003500 CC010-Sort.
003510     SORT SH-Rpt-Sort-File
003520         ON ASCENDING KEY FLP-Region-Name FLP-Week-Ending
003530         USING SH-Flu-New-Master
003540         GIVING SH-Flu-Region-Sorted.
003550 CC000-Exit.
003560     EXIT.
003570*
003580*    DD000 - control-break read of the region/week sorted flu
003590*    extract.  Each region's table entry ends up carrying the last
003600*    two weeks read for that region - which, since the extract is
003610*    in week order within region, are the latest and the previous.
003620*
003630 DD000-Build-Region-Table SECTION.
003640 DD010-Open.
003650     OPEN INPUT SH-Flu-Region-Sorted.
003660     MOVE SH-Flu-Region-Sorted-Status TO WS-Eval-Status.
003670     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
003680     IF WS-Eval-Status NOT = "00"
003690         DISPLAY "SH-FLU-REGION-SORTED OPEN STATUS " WS-Eval-Status
003700             " - " WS-Eval-Msg
003710     END-IF.
003720     MOVE "N" TO WS-Region-Eof-Flag.
003730     PERFORM ZZ070-Read-Region-Sorted THRU ZZ070-Exit.
003740 DD020-Read-Loop.
003750     PERFORM DD030-One-Record THRU DD030-Exit
003760         UNTIL SH-Region-At-Eof.
003770     CLOSE SH-Flu-Region-Sorted.
003780 DD040-Compute-Changes.
003790     PERFORM DD050-One-Region-Change THRU DD050-Exit
003800         VARYING WS-Rx FROM 1 BY 1 UNTIL WS-Rx > WS-Region-Count.
003810 DD000-Exit.
003820     EXIT.
003830*
003840 DD030-One-Record.
003850     IF FLR-Region-Name NOT = WS-Current-Region-Save
003860         ADD 1 TO WS-Region-Count
003870         MOVE WS-Region-Count TO WS-Rx
003880         MOVE FLR-Region-Name TO WS-Current-Region-Save
003890         MOVE FLR-Region-Name TO RGN-Name(WS-Rx)
003900         MOVE ZERO            TO RGN-Record-Count(WS-Rx)
003910         MOVE ZERO            TO RGN-Latest-Pct(WS-Rx)
003920         MOVE ZERO            TO RGN-Previous-Pct(WS-Rx)
003930     END-IF.
003940     MOVE RGN-Latest-Pct(WS-Rx)    TO RGN-Previous-Pct(WS-Rx).
003950     MOVE FLR-Percent-Positive     TO RGN-Latest-Pct(WS-Rx).
003960     MOVE FLR-Total-Specimens      TO RGN-Latest-Specimens(WS-Rx).
003970     MOVE FLR-Week-Ending          TO RGN-Latest-Week(WS-Rx).
003980     ADD 1 TO RGN-Record-Count(WS-Rx).
003990     ADD 1 TO WS-Flu-Record-Count.
004000     IF FLR-Week-Ending > WS-Overall-Latest-Week
004010         MOVE FLR-Week-Ending TO WS-Overall-Latest-Week
004020     END-IF.
004030     PERFORM ZZ070-Read-Region-Sorted THRU ZZ070-Exit.
004040 DD030-Exit.
004050     EXIT.
004060*
004070 DD050-One-Region-Change.
004080     IF RGN-Record-Count(WS-Rx) < 2
004090         MOVE ZERO TO RGN-Change-Pct(WS-Rx)
004100     ELSE
004110     IF RGN-Previous-Pct(WS-Rx) = ZERO
004120         MOVE ZERO TO RGN-Change-Pct(WS-Rx)
004130     ELSE
004140         COMPUTE RGN-Change-Pct(WS-Rx) ROUNDED =
004150             (RGN-Latest-Pct(WS-Rx) - RGN-Previous-Pct(WS-Rx))
004160              / RGN-Previous-Pct(WS-Rx) * 100.
004170 DD050-Exit.
004180     EXIT.
004190*
004200*    EE000 - bubble sort the (small, at most eleven entry) region
004210*    table descending on LATEST-PCT for the block 2 printout.
004220*
004230 EE000-Sort-Region-Table-Desc SECTION.
004240 EE010-Outer.
004250     PERFORM EE020-One-Pass THRU EE020-Exit
004260         VARYING WS-Outer-Ix FROM 1 BY 1 UNTIL WS-Outer-Ix > WS-Region-Count.
004270 EE000-Exit.
004280     EXIT.
004290*
004300 EE020-One-Pass.
004310     PERFORM EE030-One-Compare THRU EE030-Exit
004320         VARYING WS-Inner-Ix FROM 1 BY 1
004330             UNTIL WS-Inner-Ix > WS-Region-Count - 1.
004340 EE020-Exit.
004350     EXIT.
004360*
004370 EE030-One-Compare.
004380     IF RGN-Latest-Pct(WS-Inner-Ix) < RGN-Latest-Pct(WS-Inner-Ix + 1)
004390         PERFORM EE040-Swap THRU EE040-Exit
004400     END-IF.
004410 EE030-Exit.
004420     EXIT.
004430*
004440 EE040-Swap.
004450     MOVE RGN-Name(WS-Inner-Ix)             TO WS-Swap-Name.
004460     MOVE RGN-Record-Count(WS-Inner-Ix)     TO WS-Swap-Record-Count.
004470     MOVE RGN-Latest-Week(WS-Inner-Ix)      TO WS-Swap-Latest-Week.
004480     MOVE RGN-Latest-Pct(WS-Inner-Ix)       TO WS-Swap-Latest-Pct.
004490     MOVE RGN-Latest-Specimens(WS-Inner-Ix) TO WS-Swap-Latest-Specimens.
004500     MOVE RGN-Previous-Pct(WS-Inner-Ix)     TO WS-Swap-Previous-Pct.
004510     MOVE RGN-Change-Pct(WS-Inner-Ix)       TO WS-Swap-Change-Pct.
004520*
004530     MOVE RGN-Name(WS-Inner-Ix + 1)        TO RGN-Name(WS-Inner-Ix).
004540     MOVE RGN-Record-Count(WS-Inner-Ix + 1) TO RGN-Record-Count(WS-Inner-Ix).
004550     MOVE RGN-Latest-Week(WS-Inner-Ix + 1) TO RGN-Latest-Week(WS-Inner-Ix).
004560     MOVE RGN-Latest-Pct(WS-Inner-Ix + 1)  TO RGN-Latest-Pct(WS-Inner-Ix).
004570     MOVE RGN-Latest-Specimens(WS-Inner-Ix + 1)
004580         TO RGN-Latest-Specimens(WS-Inner-Ix).
004590     MOVE RGN-Previous-Pct(WS-Inner-Ix + 1) TO RGN-Previous-Pct(WS-Inner-Ix).
004600     MOVE RGN-Change-Pct(WS-Inner-Ix + 1)  TO RGN-Change-Pct(WS-Inner-Ix).
004610*
004620     MOVE WS-Swap-Name             TO RGN-Name(WS-Inner-Ix + 1).
004630     MOVE WS-Swap-Record-Count     TO RGN-Record-Count(WS-Inner-Ix + 1).
004640     MOVE WS-Swap-Latest-Week      TO RGN-Latest-Week(WS-Inner-Ix + 1).
004650     MOVE WS-Swap-Latest-Pct       TO RGN-Latest-Pct(WS-Inner-Ix + 1).
004660     MOVE WS-Swap-Latest-Specimens TO RGN-Latest-Specimens(WS-Inner-Ix + 1).
004670     MOVE WS-Swap-Previous-Pct     TO RGN-Previous-Pct(WS-Inner-Ix + 1).
004680     MOVE WS-Swap-Change-Pct       TO RGN-Change-Pct(WS-Inner-Ix + 1).
004690 EE040-Exit.
004700     EXIT.
004710*
004720*    FF000 - block 2, the latest week regional summary, already
004730*    in descending percent-positive order off EE000.
004740*
004750 FF000-Print-Regional-Summary SECTION.
004760 FF010-Header.
004770     STRING WOLW-MM DELIMITED BY SIZE "/" DELIMITED BY SIZE
004780            WOLW-DD DELIMITED BY SIZE "/" DELIMITED BY SIZE
004790            WOLW-CCYY DELIMITED BY SIZE
004800         INTO WS-RHL-Week.
004810     WRITE SH-Print-Record FROM WS-Region-Hdr-Line.
004820     WRITE SH-Print-Record FROM WS-Region-Col-Hdr-Line.
004830 FF020-Detail-Loop.
004840     PERFORM FF030-One-Region THRU FF030-Exit
004850         VARYING WS-Rx FROM 1 BY 1 UNTIL WS-Rx > WS-Region-Count.
004860     WRITE SH-Print-Record FROM WS-Blank-Line.
004870 FF000-Exit.
004880     EXIT.
004890*
004900 FF030-One-Region.
004910     MOVE RGN-Name(WS-Rx)             TO WS-RDL-Name.
004920     MOVE RGN-Latest-Pct(WS-Rx)       TO WS-RDL-Pct.
004930     MOVE RGN-Latest-Specimens(WS-Rx) TO WS-RDL-Specimens.
004940     WRITE SH-Print-Record FROM WS-Region-Detail-Line.
004950 FF030-Exit.
004960     EXIT.
004970*
004980*    GG000 - the all-regions combined change: sort the flu master
004990*    by week-ending alone (region disregarded) and take the last
005000*    two records the pass delivers - by definition the record (any
005010*    region) carrying the latest week and the one carrying the
005020*    week before it.
005030*
005040 GG000-Compute-Overall-Change SECTION.
005050 GG010-Sort.
005060     SORT SH-Rpt-Sort-File
005070         ON ASCENDING KEY FLP-Week-Ending
005080         USING SH-Flu-New-Master
005090         GIVING SH-Flu-Week-Sorted.
005100 GG020-Open.
005110     OPEN INPUT SH-Flu-Week-Sorted.
005120     MOVE SH-Flu-Week-Sorted-Status TO WS-Eval-Status.
005130     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
005140     IF WS-Eval-Status NOT = "00"
005150         DISPLAY "SH-FLU-WEEK-SORTED OPEN STATUS " WS-Eval-Status
005160             " - " WS-Eval-Msg
005170     END-IF.
005180     MOVE "N"  TO WS-Week-Eof-Flag.
005190     MOVE ZERO TO WS-Buf-Prev-Pct WS-Buf-Curr-Pct WS-Buf-Record-Count.
005200     PERFORM ZZ072-Read-Week-Sorted THRU ZZ072-Exit.
005210 GG030-Read-Loop.
005220     PERFORM GG040-One-Record THRU GG040-Exit
005230         UNTIL SH-Week-At-Eof.
005240     CLOSE SH-Flu-Week-Sorted.
005250 GG050-Compute.
005260     IF WS-Buf-Record-Count < 2
005270         MOVE ZERO TO WS-Overall-Change-Pct
005280     ELSE
005290     IF WS-Buf-Prev-Pct = ZERO
005300         MOVE ZERO TO WS-Overall-Change-Pct
005310     ELSE
005320         COMPUTE WS-Overall-Change-Pct ROUNDED =
005330             (WS-Buf-Curr-Pct - WS-Buf-Prev-Pct)
005340              / WS-Buf-Prev-Pct * 100.
005350 GG000-Exit.
005360     EXIT.
005370*
005380 GG040-One-Record.
005390     MOVE WS-Buf-Curr-Pct  TO WS-Buf-Prev-Pct.
005400     MOVE FLW-Percent-Positive TO WS-Buf-Curr-Pct.
005410     ADD 1 TO WS-Buf-Record-Count.
005420     PERFORM ZZ072-Read-Week-Sorted THRU ZZ072-Exit.
005430 GG040-Exit.
005440     EXIT.
005450*
005460*    HH000 - block 3, per-region change off the table EE000 sorted
005470*    (order not significant to the business rule, only re-used for
005480*    convenience) plus the combined final line off GG000.
005490*
005500 HH000-Print-Week-Over-Week SECTION.
005510 HH010-Header.
005520     WRITE SH-Print-Record FROM WS-WoW-Hdr-Line.
005530     WRITE SH-Print-Record FROM WS-WoW-Col-Hdr-Line.
005540 HH020-Detail-Loop.
005550     PERFORM HH030-One-Region THRU HH030-Exit
005560         VARYING WS-Rx FROM 1 BY 1 UNTIL WS-Rx > WS-Region-Count.
005570     MOVE WS-Overall-Change-Pct TO WS-WFL-Change.
005580     WRITE SH-Print-Record FROM WS-WoW-Final-Line.
005590     WRITE SH-Print-Record FROM WS-Blank-Line.
005600 HH000-Exit.
005610     EXIT.
005620*
005630 HH030-One-Region.
005640     MOVE RGN-Name(WS-Rx)         TO WS-WDL-Name.
005650     MOVE RGN-Latest-Pct(WS-Rx)   TO WS-WDL-Latest.
005660     MOVE RGN-Previous-Pct(WS-Rx) TO WS-WDL-Previous.
005670     MOVE RGN-Change-Pct(WS-Rx)   TO WS-WDL-Change.
005680     WRITE SH-Print-Record FROM WS-WoW-Detail-Line.
005690 HH030-Exit.
005700     EXIT.
005710*
005720*    II000 - grand total record count on the observation master -
005730*    a straight read-through, no fields needed but the key.
005740*
005750 II000-Count-Obs-Master SECTION.
005760 II010-Open.
005770     OPEN INPUT SH-Obs-New-Master.
005780     MOVE SH-Obs-New-Status TO WS-Eval-Status.
005790     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
005800     IF WS-Eval-Status NOT = "00"
005810         DISPLAY "SH-OBS-NEW-MASTER OPEN STATUS " WS-Eval-Status
005820             " - " WS-Eval-Msg
005830     END-IF.
005840     MOVE "N" TO WS-Obs-Eof-Flag.
005850     PERFORM ZZ074-Read-Obs-New THRU ZZ074-Exit.
005860 II020-Read-Loop.
005870     PERFORM II030-One-Record THRU II030-Exit
005880         UNTIL SH-Obs-At-Eof.
005890     CLOSE SH-Obs-New-Master.
005900 II000-Exit.
005910     EXIT.
005920*
005930 II030-One-Record.
005940     ADD 1 TO WS-Obs-Record-Count.
005950     PERFORM ZZ074-Read-Obs-New THRU ZZ074-Exit.
005960 II030-Exit.
005970     EXIT.
005980*
005990*    JJ000 - block 4.
006000*
006010 JJ000-Print-Grand-Totals SECTION.
006020 JJ010-Print.
006030     WRITE SH-Print-Record FROM WS-Grand-Hdr-Line.
006040     MOVE "FLU-MASTER RECORDS"      TO WS-GTL-Label.
006050     MOVE WS-Flu-Record-Count       TO WS-GTL-Count.
006060     WRITE SH-Print-Record FROM WS-Grand-Totals-Line.
006070     MOVE "OBSERVATION MASTER RECORDS" TO WS-GTL-Label.
006080     MOVE WS-Obs-Record-Count       TO WS-GTL-Count.
006090     WRITE SH-Print-Record FROM WS-Grand-Totals-Line.
006100 JJ000-Exit.
006110     EXIT.
006120*
006130 ZZ070-Read-Region-Sorted SECTION.
006140 ZZ070-Read.
006150     READ SH-Flu-Region-Sorted
006160         AT END MOVE "Y" TO WS-Region-Eof-Flag.
006170 ZZ070-Exit.
006180     EXIT.
006190*
006200 ZZ072-Read-Week-Sorted SECTION.
006210 ZZ072-Read.
006220     READ SH-Flu-Week-Sorted
006230         AT END MOVE "Y" TO WS-Week-Eof-Flag.
006240 ZZ072-Exit.
006250     EXIT.
006260*
006270 ZZ074-Read-Obs-New SECTION.
006280 ZZ074-Read.
006290     READ SH-Obs-New-Master
006300         AT END MOVE "Y" TO WS-Obs-Eof-Flag.
006310 ZZ074-Exit.
006320     EXIT.
006330*
006340*    ZZ100 - turns a two-byte FILE STATUS sitting in WS-Eval-Status
006350*    into console-ready wording, for whichever OPEN just moved its
006360*    own status field in there (h/r 2351).
006370*
006380 ZZ100-Evaluate-Message SECTION.
006390 ZZ101-Evaluate.
006400     COPY "FileStat-Msgs.cpy" REPLACING STATUS BY WS-Eval-Status
006410                                         MSG BY WS-Eval-Msg.
006420 ZZ100-Exit.
006430     EXIT.
