000100*
000110*    Record Definition For Raw ILI (Flu-Like Illness) Input
000120*    One record per region per epiweek, as delivered by the
000130*    FluView feed.  Sequential, fixed, 28 bytes.
000140*
000150*    THESE FIELD DEFINITIONS MAY NEED CHANGING if the upstream
000160*    feed ever widens REGION-CODE beyond hhs10.
000170*
000180* 29/10/25 shc - Created.
000190* 11/11/25 shc - REGION-CODE widened from X(4) to X(6) to take
000200*                "hhs10" (and any future double-digit region)
000210*                without truncation.
000220* 03/07/26 shc - NUM-PATIENTS narrowed from 9(9) to 9(8) - nine
000230*                digits of weekly specimen count was never going
000240*                to be reached and every other record layout in
000250*                this suite carries a FILLER reserve; this one
000260*                never did (h/r 2338).
000270*
000280 01  SH-ILI-Record.
000290     03  ILI-Epiweek            PIC 9(6).
000300     03  ILI-Region-Code        PIC X(6).
000310     03  ILI-Pct                PIC S9(3)V9(4).
000320     03  ILI-Num-Patients       PIC 9(8).
000330     03  FILLER                 PIC X(1).
000340*                                 28 bytes total - matches feed
000350*                                 layout exactly.
