000100*
000110*    FD's for the observation master old/new pair and the sort
000120*    work file used ahead of the merge.  Each copy REPLACING's
000130*    both the 01-level record name and the OBS- field prefix,
000140*    the same way fdshflu.cob does for the flu master.
000150*
000160* 31/10/25 shc - Created.
000170* 14/10/25 shc - Trans and Trans-Sorted copies added for the
000180*                sort/merge rewrite (see SHFLU and SHCOVID
000190*                change logs).
000200*
000210 FD  SH-Obs-Old-Master
000220     RECORDING MODE IS F
000230     LABEL RECORDS ARE STANDARD
000240     RECORD CONTAINS 100 CHARACTERS.
000250 COPY "wsshobs.cob" REPLACING ==SH-Obs-Master-Record== BY ==SH-Obs-Old-Record==
000260                              ==OBS-==                 BY ==OBO-==.
000270                                                                         
000280 FD  SH-Obs-New-Master
000290     RECORDING MODE IS F
000300     LABEL RECORDS ARE STANDARD
000310     RECORD CONTAINS 100 CHARACTERS.
000320 COPY "wsshobs.cob" REPLACING ==SH-Obs-Master-Record== BY ==SH-Obs-New-Record==
000330                              ==OBS-==                 BY ==OBN-==.
000340                                                                         
000350 SD  SH-Obs-Sort-File
000360     RECORD CONTAINS 100 CHARACTERS.
000370 COPY "wsshobs.cob" REPLACING ==SH-Obs-Master-Record== BY ==SH-Obs-Sort-Record==
000380                              ==OBS-==                 BY ==OBG-==.
000390                                                                         
000400 FD  SH-Obs-Trans-File
000410     RECORDING MODE IS F
000420     LABEL RECORDS ARE STANDARD
000430     RECORD CONTAINS 100 CHARACTERS.
000440 COPY "wsshobs.cob" REPLACING ==SH-Obs-Master-Record== BY ==SH-Obs-Trans-Record==
000450                              ==OBS-==                 BY ==OBT-==.
000460                                                                         
000470 FD  SH-Obs-Trans-Sorted
000480     RECORDING MODE IS F
000490     LABEL RECORDS ARE STANDARD
000500     RECORD CONTAINS 100 CHARACTERS.
000510 COPY "wsshobs.cob" REPLACING
000520     ==SH-Obs-Master-Record== BY ==SH-Obs-Trans-Sorted-Record==
000530     ==OBS-==                 BY ==OBX-==.
