000100*
000110*    SHFLU - Flu Surveillance Nightly Load
000120*
000130*    CALLed by SHNIGHT.  Reads the raw ILI feed from FluView,
000140*    derives week-ending date/season/region name for each record,
000150*    validates it, and brings the flu master and the unified
000160*    observation master forward by matched merge - the master
000170*    files are kept in natural-key order on disk and this run
000180*    produces the next generation of each, the same way the old
000190*    ledger masters were brought forward night over night, never
000200*    updated in place.
000210*
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    SHFLU.
000240 AUTHOR.        L M OKONJO.
000250 INSTALLATION.  STATE DEPARTMENT OF HEALTH - DATA PROCESSING.
000260 DATE-WRITTEN.  03/02/89.
000270 DATE-COMPILED.
000280 SECURITY.      DATA PROCESSING DEPARTMENT USE ONLY.
000290*
000300*    CHANGE LOG
000310*
000320* 03/02/89 LMO - Created, first cut of the nightly flu extract -
000330*                flu master only, no unified observation store
000340*                yet (that file did not exist).
000350* 19/09/91 LMO - Region-name table extended to HHS Region 10 -
000360*                epidemiology added the tenth region boundary
000370*                this year.
000380* 30/09/98 LMO - Y2K REMEDIATION.  WEEK-ENDING and all date
000390*                fields in this chain were already four-digit-
000400*                year; reviewed the region table and the error-
000410*                rate abort logic, no century-window logic found
000420*                that needed changing.
000430* 11/05/05 WDM - Abort-on-error-rate added (h/r 1140) - a bad
000440*                upstream drop used to load garbage into the flu
000450*                master silently; now a run with more than half
000460*                its checks failing is marked FAILED and neither
000470*                master is touched.
000480* 14/10/25 shc - Re-pointed at the unified observation master -
000490*                every valid ILI record now also produces the
000500*                ili_pct and total_specimens observation rows
000510*                (h/r 2201, the new dashboard reads OBSERVATION,
000520*                not the flu master, going forward).
000530* 09/12/25 shc - SH-Run-Summary-Table entry (1) now filled in by
000540*                this program instead of being left to SHRGSTR to
000550*                guess at; SHNIGHT passes the table down by
000560*                reference to all three load programs.
000570* 26/06/26 shc - EE040-Merge-One's tie-break only ran out to
000580*                OBO-Source; anything tying on source but differing
000590*                further down the key was written as a duplicate
000600*                insert rather than matched against the old row.
000610*                Cascaded the full five-field key (h/r 2338).
000620* 03/07/26 shc - ZZ090's TOTAL column was the pre-validation
000630*                transformed count, rejects and all; changed to
000640*                insert+update so it reconciles with the report
000650*                (h/r 2338).
000660* 08/10/26 shc - Audit flagged that a bad OPEN on any of the five
000670*                files this program touches went straight to a
000680*                READ/WRITE abend with nothing on the console to
000690*                tell second shift which file or why; added the
000700*                file-status message lookup after every OPEN
000710*                (h/r 2351).
000720*
000730 ENVIRONMENT DIVISION.
000740 COPY "envdiv.cob".
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770 COPY "selshili.cob".
000780 COPY "selshflu.cob".
000790 COPY "selshobs.cob".
000800*
000810 DATA DIVISION.
000820 FILE SECTION.
000830 COPY "fdshili.cob".
000840 COPY "fdshflu.cob".
000850 COPY "fdshobs.cob".
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890 77  Prog-Name               PIC X(16) VALUE "SHFLU (1.0.00)".
000900*
000910 01  WS-Status-Fields.
000920     03  SH-ILI-Status            PIC XX.
000930     03  SH-Flu-Old-Status        PIC XX.
000940     03  SH-Flu-New-Status        PIC XX.
000950     03  SH-Obs-Old-Status        PIC XX.
000960     03  SH-Obs-New-Status        PIC XX.
000970     03  WS-Eval-Status           PIC XX.
000980     03  FILLER                   PIC X(4).
000990*
001000 01  WS-Eval-Msg                  PIC X(25) VALUE SPACES.
001010*
001020 01  WS-Eof-Switches.
001030     03  WS-ILI-Eof-Flag          PIC X(1).
001040         88  SH-ILI-At-Eof                VALUE "Y".
001050         88  SH-ILI-Not-At-Eof            VALUE "N".
001060     03  WS-Flu-Old-Eof-Flag      PIC X(1).
001070         88  SH-Flu-Old-At-Eof            VALUE "Y".
001080         88  SH-Flu-Old-Not-At-Eof        VALUE "N".
001090     03  WS-Obs-Old-Eof-Flag      PIC X(1).
001100         88  SH-Obs-Old-At-Eof            VALUE "Y".
001110         88  SH-Obs-Old-Not-At-Eof        VALUE "N".
001120     03  WS-Trans-Eof-Flag        PIC X(1).
001130         88  SH-Trans-At-Eof              VALUE "Y".
001140         88  SH-Trans-Not-At-Eof          VALUE "N".
001150     03  WS-Abort-Flag            PIC X(1).
001160         88  SH-Run-Aborted               VALUE "Y".
001170         88  SH-Run-Not-Aborted           VALUE "N".
001180     03  FILLER                   PIC X(6).
001190*
001200 01  WS-Counters.
001210     03  WS-Ili-Read-Count        PIC 9(7)  COMP.
001220     03  WS-Transformed-Count     PIC 9(7)  COMP.
001230     03  WS-Error-Count           PIC 9(7)  COMP.
001240     03  WS-Flu-Reject-Count      PIC 9(7)  COMP.
001250     03  WS-Obs-Reject-Count      PIC 9(7)  COMP.
001260     03  WS-Flu-Inserted-Count    PIC 9(7)  COMP.
001270     03  WS-Flu-Updated-Count     PIC 9(7)  COMP.
001280     03  WS-Obs-Inserted-Count    PIC 9(7)  COMP.
001290     03  WS-Obs-Updated-Count     PIC 9(7)  COMP.
001300     03  WS-Error-Rate-Test       PIC 9(8)  COMP.
001310     03  FILLER                   PIC X(4).
001320*
001330 01  WS-Region-Table.
001340     03  WS-Region-Entry OCCURS 11 TIMES INDEXED BY WS-Rx.
001350         05  WS-RT-Code           PIC X(6).
001360         05  WS-RT-Name           PIC X(14).
001370         05  WS-RT-Geo-Type       PIC X(10).
001380         05  WS-RT-Geo-Value      PIC X(10).
001390         05  FILLER               PIC X(4).
001400     03  WS-Region-Found-Flag     PIC X(1).
001410         88  SH-Region-Found              VALUE "Y".
001420         88  SH-Region-Not-Found          VALUE "N".
001430*
001440 01  WS-Work-Fields.
001450     03  WS-Date-Call-Area.
001460         05  WS-DCA-Verb          PIC X(8).
001470         05  WS-DCA-In-Epiweek    PIC 9(6).
001480         05  WS-DCA-In-Date       PIC 9(8).
001490         05  WS-DCA-Out-Date      PIC 9(8).
001500         05  WS-DCA-Out-Epiweek   PIC 9(6).
001510         05  WS-DCA-Out-Season    PIC X(7).
001520         05  WS-DCA-Return-Code   PIC 99.
001530         05  FILLER               PIC X(9).
001540     03  WS-Transformed-Week-Ending  PIC 9(8).
001550     03  WS-Transformed-Season       PIC X(7).
001560     03  WS-Transformed-Region-Name  PIC X(14).
001570     03  WS-Transformed-Geo-Type     PIC X(10).
001580     03  WS-Transformed-Geo-Value    PIC X(10).
001590     03  WS-Transformed-Pct          PIC S9(3)V9(4).
001600     03  WS-Transformed-Specimens    PIC 9(9).
001610     03  WS-Record-Valid-Flag        PIC X(1).
001620         88  SH-Record-Is-Valid             VALUE "Y".
001630         88  SH-Record-Is-Invalid           VALUE "N".
001640     03  WS-Obs-Valid-Flag            PIC X(1).
001650         88  SH-Obs-Is-Valid                 VALUE "Y".
001660         88  SH-Obs-Is-Invalid               VALUE "N".
001670*
001680 01  WS-Work-Fields-R REDEFINES WS-Work-Fields.
001690     03  FILLER                      PIC X(46).
001700     03  FILLER                      PIC X(45).
001710*
001720 LINKAGE SECTION.
001730 COPY "wsshctl.cob".
001740 COPY "wsshsum.cob".
001750*
001760 PROCEDURE DIVISION USING WS-Run-Control SH-Run-Summary-Table.
001770*
001780 AA000-Main SECTION.
001790 AA010-Main-Para.
001800     PERFORM AA020-Initialize THRU AA020-Exit.
001810     PERFORM AA030-Open-Files THRU AA030-Exit.
001820     PERFORM BB000-Extract-Transform-Validate THRU BB000-Exit
001830         UNTIL SH-ILI-At-Eof.
001840     PERFORM CC000-Test-Error-Rate THRU CC000-Exit.
001850     IF SH-Run-Not-Aborted
001860         PERFORM DD000-Merge-Flu-Master THRU DD000-Exit
001870         PERFORM EE000-Merge-Obs-Master THRU EE000-Exit
001880     END-IF.
001890     PERFORM ZZ090-Fill-Summary-Entry THRU ZZ090-Exit.
001900     PERFORM AA040-Close-Files THRU AA040-Exit.
001910     GOBACK.
001920 AA000-Exit.
001930     EXIT.
001940*
001950 AA020-Initialize SECTION.
001960 AA021-Zero-Counters.
001970     MOVE ZERO TO WS-Ili-Read-Count WS-Transformed-Count
001980                  WS-Error-Count WS-Flu-Reject-Count
001990                  WS-Obs-Reject-Count WS-Flu-Inserted-Count
002000                  WS-Flu-Updated-Count WS-Obs-Inserted-Count
002010                  WS-Obs-Updated-Count.
002020     MOVE "N" TO WS-Abort-Flag.
002030     PERFORM ZZ080-Load-Region-Table THRU ZZ080-Exit.
002040 AA020-Exit.
002050     EXIT.
002060*
002070 AA030-Open-Files SECTION.
002080 AA031-Open.
002090     OPEN INPUT  SH-ILI-File.
002100     MOVE SH-ILI-Status TO WS-Eval-Status.
002110     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
002120     IF WS-Eval-Status NOT = "00"
002130         DISPLAY "SH-ILI-FILE OPEN STATUS " WS-Eval-Status
002140             " - " WS-Eval-Msg
002150     END-IF.
002160     OPEN OUTPUT SH-Flu-Trans-File.
002170     OPEN OUTPUT SH-Obs-Trans-File.
002180     MOVE "N" TO WS-ILI-Eof-Flag.
002190     PERFORM ZZ070-Read-Ili THRU ZZ070-Exit.
002200 AA030-Exit.
002210     EXIT.
002220*
002230 AA040-Close-Files SECTION.
002240 AA041-Close.
002250     CLOSE SH-ILI-File SH-Flu-Trans-File SH-Obs-Trans-File.
002260 AA040-Exit.
002270     EXIT.
002280*
002290*    BB000 - one raw ILI record in, transform, validate, and
002300*    (if it passes) write it on to the two transaction work
002310*    files ahead of the sort/merge.
002320*
002330 BB000-Extract-Transform-Validate SECTION.
002340 BB010-Skip-Check.
002350     ADD 1 TO WS-Ili-Read-Count.
002360     IF ILI-Epiweek = ZERO
002370         GO TO BB090-Read-Next
002380     END-IF.
002390     ADD 1 TO WS-Transformed-Count.
002400 BB020-Derive-Week-Ending.
002410     MOVE "WKTODATE"    TO WS-DCA-Verb.
002420     MOVE ILI-Epiweek   TO WS-DCA-In-Epiweek.
002430     CALL "SHDATE" USING WS-Date-Call-Area.
002440     MOVE WS-DCA-Out-Date TO WS-Transformed-Week-Ending.
002450 BB030-Derive-Season.
002460     MOVE "SEASON  "    TO WS-DCA-Verb.
002470     MOVE ILI-Epiweek   TO WS-DCA-In-Epiweek.
002480     CALL "SHDATE" USING WS-Date-Call-Area.
002490     MOVE WS-DCA-Out-Season TO WS-Transformed-Season.
002500 BB040-Map-Region.
002510     PERFORM ZZ060-Lookup-Region THRU ZZ060-Exit.
002520 BB050-Default-Metrics.
002530     MOVE ILI-Pct TO WS-Transformed-Pct.
002540     IF ILI-Pct NOT NUMERIC
002550         MOVE ZERO TO WS-Transformed-Pct
002560     END-IF.
002570     MOVE ILI-Num-Patients TO WS-Transformed-Specimens.
002580     IF ILI-Num-Patients NOT NUMERIC
002590         MOVE ZERO TO WS-Transformed-Specimens
002600     END-IF.
002610 BB060-Validate-Flu.
002620     PERFORM ZZ050-Validate-Flu-Fields THRU ZZ050-Exit.
002630     IF SH-Record-Is-Valid
002640         PERFORM ZZ030-Write-Flu-Trans THRU ZZ030-Exit
002650     ELSE
002660         ADD 1 TO WS-Flu-Reject-Count
002670     END-IF.
002680 BB070-Validate-And-Write-Obs.
002690     PERFORM ZZ040-Validate-And-Write-Obs THRU ZZ040-Exit.
002700 BB090-Read-Next.
002710     PERFORM ZZ070-Read-Ili THRU ZZ070-Exit.
002720 BB000-Exit.
002730     EXIT.
002740*
002750*    CC000 - half-or-more of the transformed records failed a
002760*    check, this run does not touch either master.
002770*
002780 CC000-Test-Error-Rate SECTION.
002790 CC010-Compute-Rate.
002800     MOVE "N" TO WS-Abort-Flag.
002810     IF WS-Transformed-Count > ZERO
002820         COMPUTE WS-Error-Rate-Test = WS-Error-Count * 2
002830         IF WS-Error-Rate-Test > WS-Transformed-Count
002840             MOVE "Y" TO WS-Abort-Flag
002850         END-IF
002860     END-IF.
002870 CC000-Exit.
002880     EXIT.
002890*
002900*    DD000 - sort the flu transactions into natural-key order
002910*    and matched-merge them against the old flu master to
002920*    produce the new flu master.
002930*
002940 DD000-Merge-Flu-Master SECTION.
002950 DD010-Sort-Trans.
002960     CLOSE SH-Flu-Trans-File.
002970     SORT SH-Flu-Sort-File
002980         ON ASCENDING KEY FLS-Season FLS-Region-Name
002990                          FLS-Week-Ending
003000         USING SH-Flu-Trans-File
003010         GIVING SH-Flu-Trans-Sorted.
003020 DD020-Open-Merge-Files.
003030     OPEN INPUT  SH-Flu-Old-Master.
003040     MOVE SH-Flu-Old-Status TO WS-Eval-Status.
003050     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
003060     IF WS-Eval-Status NOT = "00"
003070         DISPLAY "SH-FLU-OLD-MASTER OPEN STATUS " WS-Eval-Status
003080             " - " WS-Eval-Msg
003090     END-IF.
003100     OPEN INPUT  SH-Flu-Trans-Sorted.
003110     OPEN OUTPUT SH-Flu-New-Master.
003120     MOVE SH-Flu-New-Status TO WS-Eval-Status.
003130     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
003140     IF WS-Eval-Status NOT = "00"
003150         DISPLAY "SH-FLU-NEW-MASTER OPEN STATUS " WS-Eval-Status
003160             " - " WS-Eval-Msg
003170     END-IF.
003180     MOVE "N" TO WS-Flu-Old-Eof-Flag.
003190     MOVE "N" TO WS-Trans-Eof-Flag.
003200     PERFORM ZZ072-Read-Flu-Old THRU ZZ072-Exit.
003210     PERFORM ZZ074-Read-Flu-Trans-Sorted THRU ZZ074-Exit.
003220 DD030-Merge-Loop.
003230     PERFORM DD040-Merge-One THRU DD040-Exit
003240         UNTIL SH-Flu-Old-At-Eof AND SH-Trans-At-Eof.
003250 DD050-Close-Merge-Files.
003260     CLOSE SH-Flu-Old-Master SH-Flu-Trans-Sorted SH-Flu-New-Master.
003270 DD000-Exit.
003280     EXIT.
003290*
003300 DD040-Merge-One.
003310     IF SH-Trans-At-Eof
003320         PERFORM ZZ076-Write-Old-Unchanged THRU ZZ076-Exit
003330     ELSE
003340     IF SH-Flu-Old-At-Eof
003350         PERFORM ZZ078-Write-New-Trans THRU ZZ078-Exit
003360     ELSE
003370     IF FLO-Season = FLX-Season
003380        AND FLO-Region-Name = FLX-Region-Name
003390        AND FLO-Week-Ending = FLX-Week-Ending
003400         PERFORM ZZ082-Write-Matched-Update THRU ZZ082-Exit
003410     ELSE
003420     IF FLO-Season < FLX-Season
003430         PERFORM ZZ076-Write-Old-Unchanged THRU ZZ076-Exit
003440     ELSE
003450     IF FLO-Season > FLX-Season
003460         PERFORM ZZ078-Write-New-Trans THRU ZZ078-Exit
003470     ELSE
003480     IF FLO-Region-Name < FLX-Region-Name
003490         PERFORM ZZ076-Write-Old-Unchanged THRU ZZ076-Exit
003500     ELSE
003510     IF FLO-Region-Name > FLX-Region-Name
003520         PERFORM ZZ078-Write-New-Trans THRU ZZ078-Exit
003530     ELSE
003540     IF FLO-Week-Ending < FLX-Week-Ending
003550         PERFORM ZZ076-Write-Old-Unchanged THRU ZZ076-Exit
003560     ELSE
003570         PERFORM ZZ078-Write-New-Trans THRU ZZ078-Exit.
003580 DD040-Exit.
003590     EXIT.
003600*
003610*    EE000 - same matched-merge technique, for the unified
003620*    observation master.
003630*
003640 EE000-Merge-Obs-Master SECTION.
003650 EE010-Sort-Trans.
003660     CLOSE SH-Obs-Trans-File.
003670     SORT SH-Obs-Sort-File
003680         ON ASCENDING KEY OBG-Source OBG-Signal OBG-Geo-Type
003690                          OBG-Geo-Value OBG-Obs-Date
003700         USING SH-Obs-Trans-File
003710         GIVING SH-Obs-Trans-Sorted.
003720 EE020-Open-Merge-Files.
003730     OPEN INPUT  SH-Obs-Old-Master.
003740     MOVE SH-Obs-Old-Status TO WS-Eval-Status.
003750     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
003760     IF WS-Eval-Status NOT = "00"
003770         DISPLAY "SH-OBS-OLD-MASTER OPEN STATUS " WS-Eval-Status
003780             " - " WS-Eval-Msg
003790     END-IF.
003800     OPEN INPUT  SH-Obs-Trans-Sorted.
003810     OPEN OUTPUT SH-Obs-New-Master.
003820     MOVE SH-Obs-New-Status TO WS-Eval-Status.
003830     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
003840     IF WS-Eval-Status NOT = "00"
003850         DISPLAY "SH-OBS-NEW-MASTER OPEN STATUS " WS-Eval-Status
003860             " - " WS-Eval-Msg
003870     END-IF.
003880     MOVE "N" TO WS-Obs-Old-Eof-Flag.
003890     MOVE "N" TO WS-Trans-Eof-Flag.
003900     PERFORM ZZ073-Read-Obs-Old THRU ZZ073-Exit.
003910     PERFORM ZZ075-Read-Obs-Trans-Sorted THRU ZZ075-Exit.
003920 EE030-Merge-Loop.
003930     PERFORM EE040-Merge-One THRU EE040-Exit
003940         UNTIL SH-Obs-Old-At-Eof AND SH-Trans-At-Eof.
003950 EE050-Close-Merge-Files.
003960     CLOSE SH-Obs-Old-Master SH-Obs-Trans-Sorted SH-Obs-New-Master.
003970 EE000-Exit.
003980     EXIT.
003990*
004000 EE040-Merge-One.
004010*
004020*    06/26 shc - the tie-break ladder below used to stop at
004030*    OBO-Source, so two records sharing a source but differing on
004040*    signal/geography/date fell through to the final ELSE and were
004050*    written as a new insert instead of being compared field by
004060*    field - the old row behind them went out unchanged and the new
004070*    master ended up with the natural key duplicated (h/r 2338).
004080*    Now cascades all five key fields, same order as EE010's SORT.
004090*
004100     IF SH-Trans-At-Eof
004110         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
004120     ELSE
004130     IF SH-Obs-Old-At-Eof
004140         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
004150     ELSE
004160     IF OBO-Source = OBX-Source AND OBO-Signal = OBX-Signal
004170        AND OBO-Geo-Type = OBX-Geo-Type
004180        AND OBO-Geo-Value = OBX-Geo-Value
004190        AND OBO-Obs-Date = OBX-Obs-Date
004200         PERFORM ZZ083-Write-Obs-Matched-Update THRU ZZ083-Exit
004210     ELSE
004220     IF OBO-Source < OBX-Source
004230         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
004240     ELSE
004250     IF OBO-Source > OBX-Source
004260         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
004270     ELSE
004280     IF OBO-Signal < OBX-Signal
004290         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
004300     ELSE
004310     IF OBO-Signal > OBX-Signal
004320         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
004330     ELSE
004340     IF OBO-Geo-Type < OBX-Geo-Type
004350         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
004360     ELSE
004370     IF OBO-Geo-Type > OBX-Geo-Type
004380         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
004390     ELSE
004400     IF OBO-Geo-Value < OBX-Geo-Value
004410         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
004420     ELSE
004430     IF OBO-Geo-Value > OBX-Geo-Value
004440         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
004450     ELSE
004460     IF OBO-Obs-Date < OBX-Obs-Date
004470         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
004480     ELSE
004490         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit.
004500 EE040-Exit.
004510     EXIT.
004520*
004530*    ZZ030 - write one validated flu transaction to the work
004540*    file ahead of the sort.
004550*
004560 ZZ030-Write-Flu-Trans SECTION.
004570 ZZ031-Move-And-Write.
004580     MOVE WS-Transformed-Week-Ending TO FLT-Week-Ending.
004590     MOVE WS-Transformed-Season      TO FLT-Season.
004600     MOVE WS-Transformed-Region-Name TO FLT-Region-Name.
004610     MOVE WS-Transformed-Pct         TO FLT-Percent-Positive.
004620     MOVE WS-Transformed-Specimens   TO FLT-Total-Specimens.
004630     MOVE SH-Run-Timestamp           TO FLT-Load-Timestamp.
004640     WRITE SH-Flu-Trans-Record.
004650 ZZ030-Exit.
004660     EXIT.
004670*
004680*    ZZ040 - build and validate the two unified-observation rows
004690*    that every valid ILI input produces, and write whichever of
004700*    them pass.
004710*
004720 ZZ040-Validate-And-Write-Obs SECTION.
004730 ZZ041-Build-Ili-Pct-Row.
004740     MOVE "N" TO WS-Obs-Valid-Flag.
004750     IF WS-Transformed-Week-Ending NOT = ZERO
004760        AND WS-Transformed-Geo-Type NOT = SPACES
004770         IF WS-Transformed-Pct >= ZERO AND WS-Transformed-Pct <= 100
004780             MOVE "Y" TO WS-Obs-Valid-Flag
004790         END-IF
004800     END-IF.
004810     IF SH-Obs-Is-Valid
004820         MOVE WS-Transformed-Week-Ending TO OBT-Obs-Date
004830         MOVE WS-Transformed-Geo-Type    TO OBT-Geo-Type
004840         MOVE WS-Transformed-Geo-Value   TO OBT-Geo-Value
004850         MOVE "fluview  "                TO OBT-Source
004860         MOVE "ili_pct         "         TO OBT-Signal
004870         MOVE WS-Transformed-Pct         TO OBT-Value
004880         MOVE ZERO                       TO OBT-Stderr-Val
004890         MOVE "Y"                        TO OBT-Stderr-Absent-Flag
004900         MOVE WS-Transformed-Specimens   TO OBT-Sample-Size
004910         MOVE "N"                        TO OBT-Sample-Absent-Flag
004920         MOVE SH-Run-Timestamp           TO OBT-Load-Timestamp
004930         WRITE SH-Obs-Trans-Record
004940     ELSE
004950         ADD 1 TO WS-Obs-Reject-Count
004960     END-IF.
004970 ZZ042-Build-Specimens-Row.
004980     MOVE "N" TO WS-Obs-Valid-Flag.
004990     IF WS-Transformed-Week-Ending NOT = ZERO
005000        AND WS-Transformed-Geo-Type NOT = SPACES
005010         MOVE "Y" TO WS-Obs-Valid-Flag
005020     END-IF.
005030     IF SH-Obs-Is-Valid
005040         MOVE WS-Transformed-Week-Ending TO OBT-Obs-Date
005050         MOVE WS-Transformed-Geo-Type    TO OBT-Geo-Type
005060         MOVE WS-Transformed-Geo-Value   TO OBT-Geo-Value
005070         MOVE "fluview  "                TO OBT-Source
005080         MOVE "total_specimens "         TO OBT-Signal
005090         MOVE WS-Transformed-Specimens   TO OBT-Value
005100         MOVE ZERO                       TO OBT-Stderr-Val
005110         MOVE "Y"                        TO OBT-Stderr-Absent-Flag
005120         MOVE WS-Transformed-Specimens   TO OBT-Sample-Size
005130         MOVE "N"                        TO OBT-Sample-Absent-Flag
005140         MOVE SH-Run-Timestamp           TO OBT-Load-Timestamp
005150         WRITE SH-Obs-Trans-Record
005160     ELSE
005170         ADD 1 TO WS-Obs-Reject-Count
005180     END-IF.
005190 ZZ040-Exit.
005200     EXIT.
005210*
005220*    ZZ050 - the five FLU-ETL validation checks.  Every failed
005230*    check adds to WS-Error-Count even when the record fails
005240*    more than one, per the error-rate rule.
005250*
005260 ZZ050-Validate-Flu-Fields SECTION.
005270 ZZ051-Check-All.
005280     MOVE "Y" TO WS-Record-Valid-Flag.
005290     IF WS-Transformed-Week-Ending = ZERO
005300         ADD 1 TO WS-Error-Count
005310         MOVE "N" TO WS-Record-Valid-Flag
005320     END-IF.
005330     IF WS-Transformed-Season = SPACES
005340         ADD 1 TO WS-Error-Count
005350         MOVE "N" TO WS-Record-Valid-Flag
005360     END-IF.
005370     IF WS-Transformed-Region-Name = SPACES
005380         ADD 1 TO WS-Error-Count
005390         MOVE "N" TO WS-Record-Valid-Flag
005400     END-IF.
005410     IF WS-Transformed-Pct < ZERO OR WS-Transformed-Pct > 100
005420         ADD 1 TO WS-Error-Count
005430         MOVE "N" TO WS-Record-Valid-Flag
005440     END-IF.
005450     IF WS-Transformed-Specimens < ZERO
005460         ADD 1 TO WS-Error-Count
005470         MOVE "N" TO WS-Record-Valid-Flag
005480     END-IF.
005490 ZZ050-Exit.
005500     EXIT.
005510*
005520*    ZZ060 - look up REGION-CODE in the table built by
005530*    ZZ080 below; unmapped codes pass the code through as the
005540*    region name and geography "unknown".
005550*
005560 ZZ060-Lookup-Region SECTION.
005570 ZZ061-Search.
005580     MOVE "N" TO WS-Region-Found-Flag.
005590     SET WS-Rx TO 1.
005600     PERFORM ZZ062-Search-One THRU ZZ062-Exit
005610         UNTIL SH-Region-Found OR WS-Rx > 11.
005620     IF SH-Region-Not-Found
005630         MOVE ILI-Region-Code TO WS-Transformed-Region-Name
005640         MOVE "unknown   "    TO WS-Transformed-Geo-Type
005650         MOVE ILI-Region-Code TO WS-Transformed-Geo-Value
005660     END-IF.
005670 ZZ060-Exit.
005680     EXIT.
005690 ZZ062-Search-One.
005700     IF WS-RT-Code(WS-Rx) = ILI-Region-Code
005710         MOVE WS-RT-Name(WS-Rx)     TO WS-Transformed-Region-Name
005720         MOVE WS-RT-Geo-Type(WS-Rx) TO WS-Transformed-Geo-Type
005730         MOVE WS-RT-Geo-Value(WS-Rx) TO WS-Transformed-Geo-Value
005740         MOVE "Y" TO WS-Region-Found-Flag
005750     ELSE
005760         SET WS-Rx UP BY 1
005770     END-IF.
005780 ZZ062-Exit.
005790     EXIT.
005800*
005810*    ZZ070-ZZ079 - the read and EOF-driven merge-write
005820*    paragraphs, GO TO'd into from the merge logic above in the
005830*    usual house style.
005840*
005850 ZZ070-Read-Ili SECTION.
005860 ZZ071-Read.
005870     READ SH-ILI-File
005880         AT END MOVE "Y" TO WS-ILI-Eof-Flag.
005890 ZZ070-Exit.
005900     EXIT.
005910*
005920 ZZ072-Read-Flu-Old SECTION.
005930 ZZ072-Read.
005940     READ SH-Flu-Old-Master
005950         AT END MOVE "Y" TO WS-Flu-Old-Eof-Flag.
005960 ZZ072-Exit.
005970     EXIT.
005980*
005990 ZZ073-Read-Obs-Old SECTION.
006000 ZZ073-Read.
006010     READ SH-Obs-Old-Master
006020         AT END MOVE "Y" TO WS-Obs-Old-Eof-Flag.
006030 ZZ073-Exit.
006040     EXIT.
006050*
006060 ZZ074-Read-Flu-Trans-Sorted SECTION.
006070 ZZ074-Read.
006080     READ SH-Flu-Trans-Sorted
006090         AT END MOVE "Y" TO WS-Trans-Eof-Flag.
006100 ZZ074-Exit.
006110     EXIT.
006120*
006130 ZZ075-Read-Obs-Trans-Sorted SECTION.
006140 ZZ075-Read.
006150     READ SH-Obs-Trans-Sorted
006160         AT END MOVE "Y" TO WS-Trans-Eof-Flag.
006170 ZZ075-Exit.
006180     EXIT.
006190*
006200 ZZ076-Write-Old-Unchanged SECTION.
006210 ZZ076-Move-Write.
006220     MOVE SH-Flu-Old-Record TO SH-Flu-New-Record.
006230     WRITE SH-Flu-New-Record.
006240     PERFORM ZZ072-Read-Flu-Old THRU ZZ072-Exit.
006250 ZZ076-Exit.
006260     EXIT.
006270*
006280 ZZ077-Write-Obs-Old-Unchanged SECTION.
006290 ZZ077-Move-Write.
006300     MOVE SH-Obs-Old-Record TO SH-Obs-New-Record.
006310     WRITE SH-Obs-New-Record.
006320     PERFORM ZZ073-Read-Obs-Old THRU ZZ073-Exit.
006330 ZZ077-Exit.
006340     EXIT.
006350*
006360 ZZ078-Write-New-Trans SECTION.
006370 ZZ078-Move-Write.
006380     MOVE SH-Flu-Trans-Sorted-Record TO SH-Flu-New-Record.
006390     WRITE SH-Flu-New-Record.
006400     ADD 1 TO WS-Flu-Inserted-Count.
006410     PERFORM ZZ074-Read-Flu-Trans-Sorted THRU ZZ074-Exit.
006420 ZZ078-Exit.
006430     EXIT.
006440*
006450 ZZ079-Write-Obs-New-Trans SECTION.
006460 ZZ079-Move-Write.
006470     MOVE SH-Obs-Trans-Sorted-Record TO SH-Obs-New-Record.
006480     WRITE SH-Obs-New-Record.
006490     ADD 1 TO WS-Obs-Inserted-Count.
006500     PERFORM ZZ075-Read-Obs-Trans-Sorted THRU ZZ075-Exit.
006510 ZZ079-Exit.
006520     EXIT.
006530*
006540 ZZ082-Write-Matched-Update SECTION.
006550 ZZ082-Move-Write.
006560     MOVE SH-Flu-Old-Record TO SH-Flu-New-Record.
006570     MOVE FLX-Percent-Positive TO FLN-Percent-Positive.
006580     MOVE FLX-Total-Specimens  TO FLN-Total-Specimens.
006590     MOVE FLX-Load-Timestamp   TO FLN-Load-Timestamp.
006600     WRITE SH-Flu-New-Record.
006610     ADD 1 TO WS-Flu-Updated-Count.
006620     PERFORM ZZ072-Read-Flu-Old THRU ZZ072-Exit.
006630     PERFORM ZZ074-Read-Flu-Trans-Sorted THRU ZZ074-Exit.
006640 ZZ082-Exit.
006650     EXIT.
006660*
006670 ZZ083-Write-Obs-Matched-Update SECTION.
006680 ZZ083-Move-Write.
006690     MOVE SH-Obs-Old-Record TO SH-Obs-New-Record.
006700     MOVE OBX-Value           TO OBN-Value.
006710     MOVE OBX-Stderr-Val      TO OBN-Stderr-Val.
006720     MOVE OBX-Stderr-Absent-Flag TO OBN-Stderr-Absent-Flag.
006730     MOVE OBX-Sample-Size     TO OBN-Sample-Size.
006740     MOVE OBX-Sample-Absent-Flag TO OBN-Sample-Absent-Flag.
006750     MOVE OBX-Load-Timestamp  TO OBN-Load-Timestamp.
006760     WRITE SH-Obs-New-Record.
006770     ADD 1 TO WS-Obs-Updated-Count.
006780     PERFORM ZZ073-Read-Obs-Old THRU ZZ073-Exit.
006790     PERFORM ZZ075-Read-Obs-Trans-Sorted THRU ZZ075-Exit.
006800 ZZ083-Exit.
006810     EXIT.
006820*
006830*    ZZ080 - primes the region-code lookup table.  Hand-set by
006840*    MOVE rather than carried on VALUE clauses so a region can be
006850*    added or renamed without recompiling the table's PICTURE.
006860*
006870 ZZ080-Load-Region-Table SECTION.
006880 ZZ081-Set-Entries.
006890     MOVE "nat   " TO WS-RT-Code(1).
006900     MOVE "National      " TO WS-RT-Name(1).
006910     MOVE "nation    " TO WS-RT-Geo-Type(1).
006920     MOVE "us        " TO WS-RT-Geo-Value(1).
006930     MOVE "hhs1  " TO WS-RT-Code(2).
006940     MOVE "HHS Region 1  " TO WS-RT-Name(2).
006950     MOVE "hhs_region" TO WS-RT-Geo-Type(2).
006960     MOVE "hhs1      " TO WS-RT-Geo-Value(2).
006970     MOVE "hhs2  " TO WS-RT-Code(3).
006980     MOVE "HHS Region 2  " TO WS-RT-Name(3).
006990     MOVE "hhs_region" TO WS-RT-Geo-Type(3).
007000     MOVE "hhs2      " TO WS-RT-Geo-Value(3).
007010     MOVE "hhs3  " TO WS-RT-Code(4).
007020     MOVE "HHS Region 3  " TO WS-RT-Name(4).
007030     MOVE "hhs_region" TO WS-RT-Geo-Type(4).
007040     MOVE "hhs3      " TO WS-RT-Geo-Value(4).
007050     MOVE "hhs4  " TO WS-RT-Code(5).
007060     MOVE "HHS Region 4  " TO WS-RT-Name(5).
007070     MOVE "hhs_region" TO WS-RT-Geo-Type(5).
007080     MOVE "hhs4      " TO WS-RT-Geo-Value(5).
007090     MOVE "hhs5  " TO WS-RT-Code(6).
007100     MOVE "HHS Region 5  " TO WS-RT-Name(6).
007110     MOVE "hhs_region" TO WS-RT-Geo-Type(6).
007120     MOVE "hhs5      " TO WS-RT-Geo-Value(6).
007130     MOVE "hhs6  " TO WS-RT-Code(7).
007140     MOVE "HHS Region 6  " TO WS-RT-Name(7).
007150     MOVE "hhs_region" TO WS-RT-Geo-Type(7).
007160     MOVE "hhs6      " TO WS-RT-Geo-Value(7).
007170     MOVE "hhs7  " TO WS-RT-Code(8).
007180     MOVE "HHS Region 7  " TO WS-RT-Name(8).
007190     MOVE "hhs_region" TO WS-RT-Geo-Type(8).
007200     MOVE "hhs7      " TO WS-RT-Geo-Value(8).
007210     MOVE "hhs8  " TO WS-RT-Code(9).
007220     MOVE "HHS Region 8  " TO WS-RT-Name(9).
007230     MOVE "hhs_region" TO WS-RT-Geo-Type(9).
007240     MOVE "hhs8      " TO WS-RT-Geo-Value(9).
007250     MOVE "hhs9  " TO WS-RT-Code(10).
007260     MOVE "HHS Region 9  " TO WS-RT-Name(10).
007270     MOVE "hhs_region" TO WS-RT-Geo-Type(10).
007280     MOVE "hhs9      " TO WS-RT-Geo-Value(10).
007290     MOVE "hhs10 " TO WS-RT-Code(11).
007300     MOVE "HHS Region 10 " TO WS-RT-Name(11).
007310     MOVE "hhs_region" TO WS-RT-Geo-Type(11).
007320     MOVE "hhs10     " TO WS-RT-Geo-Value(11).
007330 ZZ080-Exit.
007340     EXIT.
007350*
007360*    ZZ090 - files entry (1) of the run-summary table that
007370*    SHNIGHT handed us, for SHRGSTR to print later.
007380*
007390 ZZ090-Fill-Summary-Entry SECTION.
007400 ZZ091-Fill.
007410     MOVE "FLU-ETL SURVEILLANCE    " TO SUM-Pipeline-Name(1).
007420     IF SH-Run-Aborted
007430         MOVE "FAILED " TO SUM-Run-Status(1)
007440     ELSE
007450         MOVE "SUCCESS" TO SUM-Run-Status(1)
007460     END-IF.
007470     COMPUTE SUM-Inserted-Count(1) =
007480         WS-Flu-Inserted-Count + WS-Obs-Inserted-Count.
007490     COMPUTE SUM-Updated-Count(1) =
007500         WS-Flu-Updated-Count + WS-Obs-Updated-Count.
007510     COMPUTE SUM-Rejected-Count(1) =
007520         WS-Flu-Reject-Count + WS-Obs-Reject-Count.
007530*
007540*    03/07/26 shc - TOTAL was WS-Transformed-Count, which still
007550*    carries the records that were later rejected at validation -
007560*    it never reconciled against INSERT+UPDATE+REJECT on the
007570*    printed report.  Audit's reconciliation rule is that TOTAL
007580*    is records presented to the merge step, i.e. every insert
007590*    plus every update (h/r 2338).
007600*
007610     COMPUTE SUM-Total-Processed(1) =
007620         SUM-Inserted-Count(1) + SUM-Updated-Count(1).
007630 ZZ090-Exit.
007640     EXIT.
007650*
007660*    ZZ100 - turns a two-byte FILE STATUS sitting in WS-Eval-Status
007670*    into console-ready wording, for whichever OPEN just moved its
007680*    own status field in there (h/r 2351).
007690*
007700 ZZ100-Evaluate-Message SECTION.
007710 ZZ101-Evaluate.
007720     COPY "FileStat-Msgs.cpy" REPLACING STATUS BY WS-Eval-Status
007730                                         MSG BY WS-Eval-Msg.
007740 ZZ100-Exit.
007750     EXIT.
