000100*
000110*    FILE-CONTROL entry for the raw COVID input file.
000120*
000130* 29/10/25 shc - Created.
000140*
000150     SELECT SH-Covid-File ASSIGN TO "SHCOVIN"
000160         ORGANIZATION IS SEQUENTIAL
000170         FILE STATUS IS SH-Covid-Status.
