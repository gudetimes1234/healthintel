000100*
000110*    FILE-CONTROL entry for the one 132-column nightly print
000120*    file - all four report blocks (flu detail, covid detail,
000130*    regional summary, run control totals) go through it.
000140*
000150* 01/11/25 shc - Created.
000160*
000170     SELECT SH-Print-File ASSIGN TO "SHPRTOUT"
000180         ORGANIZATION IS SEQUENTIAL
000190         FILE STATUS IS SH-Print-Status.
