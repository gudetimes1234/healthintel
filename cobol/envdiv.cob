000100*
000110*    Common ENVIRONMENT DIVISION entries for the Surveillance
000120*    Nightly batch suite - every SH program COPYs this.
000130*
000140* 14/10/25 shc - Created, lifted out of the first cut of shnight
000150*                so the SPECIAL-NAMES entries are not retyped in
000160*                every program and then allowed to drift.
000170* 02/11/25 shc - Added UPSI-0 (set by the run JCL) so a program
000180*                can tell a re-run from a first-of-night run.
000190*
000200 CONFIGURATION SECTION.
000210 SOURCE-COMPUTER. GENERIC-SEQ-HOST.
000220 OBJECT-COMPUTER. GENERIC-SEQ-HOST.
000230 SPECIAL-NAMES.
000240     C01 IS TOP-OF-FORM
000250     CLASS SH-NUMERIC-CLASS IS "0" THRU "9"
000260     UPSI-0 IS SH-RERUN-SWITCH
000270         ON STATUS IS SH-RERUN-REQUESTED
000280         OFF STATUS IS SH-FIRST-RUN-TONIGHT.
