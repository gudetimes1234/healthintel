000100*
000110*    FILE-CONTROL entries for the flu master - old master read
000120*    for the merge, new master written, both in REGION/SEASON
000130*    natural-key order.
000140*
000150* 30/10/25 shc - Created.
000160*
000170     SELECT SH-Flu-Old-Master ASSIGN TO "SHFLUOLD"
000180         ORGANIZATION IS SEQUENTIAL
000190         FILE STATUS IS SH-Flu-Old-Status.
000200     SELECT SH-Flu-New-Master ASSIGN TO "SHFLUNEW"
000210         ORGANIZATION IS SEQUENTIAL
000220         FILE STATUS IS SH-Flu-New-Status.
000230     SELECT SH-Flu-Sort-File ASSIGN TO "SHFLUSRT"
000240         ORGANIZATION IS SEQUENTIAL.
000250     SELECT SH-Flu-Trans-File ASSIGN TO "SHFLUTRN"
000260         ORGANIZATION IS SEQUENTIAL.
000270     SELECT SH-Flu-Trans-Sorted ASSIGN TO "SHFLUTRS"
000280         ORGANIZATION IS SEQUENTIAL.
