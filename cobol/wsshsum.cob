000100*
000110*    Record Definition For The Nightly Run Summary
000120*    One entry per pipeline run tonight (flu, covid) - the
000130*    control-totals block at the tail of the print file is
000140*    built straight off this table, same habit as the old
000150*    QTD/YTD accumulator table carried in the payroll history
000160*    copybook.
000170*
000180* 01/11/25 shc - Created.
000190* 18/12/25 shc - SUM-Rejected-Count split out from what used to
000200*                be lumped into SUM-Total-Processed - audit
000210*                wanted rejects called out on their own line.
000220*
000230 01  SH-Run-Summary-Table.
000240     03  SH-Run-Summary-Entry OCCURS 2 TIMES
000250                               INDEXED BY SH-Sum-Ix.
000260         05  SUM-Pipeline-Name    PIC X(24).
000270         05  SUM-Run-Status       PIC X(7).
000280         05  SUM-Run-Status-R  REDEFINES SUM-Run-Status.
000290             07  SUM-Status-OK    PIC X(7).
000300         05  SUM-Inserted-Count   PIC 9(7)      COMP.
000310         05  SUM-Updated-Count    PIC 9(7)      COMP.
000320         05  SUM-Rejected-Count   PIC 9(7)      COMP.
000330         05  SUM-Total-Processed  PIC 9(7)      COMP.
000340         05  FILLER               PIC X(4).
