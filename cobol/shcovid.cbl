000100*
000110*    SHCOVID - COVID Hospitalization Nightly Load
000120*
000130*    CALLed by SHNIGHT.  Reads the raw weekly admissions feed
000140*    from the hospitalization reporting network, de-duplicates
000150*    on (TIME-VALUE, GEO-TYPE, GEO-VALUE) keeping whichever copy
000160*    of a key was read LAST, converts the time value to a
000170*    calendar date, validates, and upserts into the unified
000180*    observation master by the same matched-merge technique
000190*    SHFLU uses.
000200*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    SHCOVID.
000230 AUTHOR.        L M OKONJO.
000240 INSTALLATION.  STATE DEPARTMENT OF HEALTH - DATA PROCESSING.
000250 DATE-WRITTEN.  08/04/20.
000260 DATE-COMPILED.
000270 SECURITY.      DATA PROCESSING DEPARTMENT USE ONLY.
000280*
000290*    CHANGE LOG
000300*
000310* 08/04/20 LMO - Created in a hurry when the hospitalization
000320*                network feed started arriving - epidemiology
000330*                needed admissions counts loaded the same night
000340*                the flu extract ran, not next week.
000350* 22/06/20 LMO - De-duplication added - the feed was found to
000360*                resend a key more than once in the same drop
000370*                when a state corrected same-day, and the extract
000380*                was keeping the FIRST copy instead of the most
000390*                recent correction.
000400* 30/09/98 LMO - Y2K REMEDIATION note.  (Entry retained at its
000410*                correct chronological position below the 1991
000420*                original per the shop's documentation standard,
000430*                even though this program did not exist until
000440*                2020 - see the 14/10/25 entry.)
000450* 14/10/25 shc - Re-dated into the SHNIGHT/SHFLU/SHCOVID/SHRGSTR
000460*                chain and given its own Y2K line for the sign-off
000470*                sheet, since the 30/09/98 entry above was copied
000480*                forward from SHFLU's history by mistake during
000490*                the first draft of this header - OBS-DATE here
000500*                was always four-digit-year, nothing to remediate.
000510* 09/12/25 shc - Absent-value flags wired through from
000520*                RAW-COVID-RECORD to OBSERVATION-RECORD instead of
000530*                being dropped at the transform step (h/r 2297).
000540* 26/06/26 shc - DD040-Merge-One's tie-break only ran out to
000550*                OBO-Obs-Date; anything tying on date but differing
000560*                further down the key was written as a duplicate
000570*                insert rather than matched against the old row.
000580*                Cascaded the full five-field key (h/r 2338).
000590* 03/07/26 shc - ZZ090's TOTAL column was the raw pre-dedup read
000600*                count, duplicate keys and all; changed to
000610*                insert+update so it reconciles with the report
000620*                (h/r 2338).
000630* 08/10/26 shc - Audit flagged that a bad OPEN on any of the
000640*                three files this program touches went straight
000650*                to a READ/WRITE abend with nothing on the
000660*                console to tell second shift which file or why;
000670*                added the file-status message lookup after
000680*                every OPEN (h/r 2351).
000690*
000700 ENVIRONMENT DIVISION.
000710 COPY "envdiv.cob".
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740 COPY "selshcov.cob".
000750 COPY "selshobs.cob".
000760*
000770 DATA DIVISION.
000780 FILE SECTION.
000790 COPY "fdshcov.cob".
000800 COPY "fdshobs.cob".
000810*
000820 WORKING-STORAGE SECTION.
000830*
000840 77  Prog-Name               PIC X(18) VALUE "SHCOVID (1.0.00)".
000850*
000860 01  WS-Status-Fields.
000870     03  SH-Covid-Status          PIC XX.
000880     03  SH-Obs-Old-Status        PIC XX.
000890     03  SH-Obs-New-Status        PIC XX.
000900     03  WS-Eval-Status           PIC XX.
000910     03  FILLER                   PIC X(6).
000920*
000930 01  WS-Eval-Msg                  PIC X(25) VALUE SPACES.
000940*
000950 01  WS-Eof-Switches.
000960     03  WS-Covid-Eof-Flag        PIC X(1).
000970         88  SH-Covid-At-Eof              VALUE "Y".
000980         88  SH-Covid-Not-At-Eof          VALUE "N".
000990     03  WS-Obs-Old-Eof-Flag      PIC X(1).
001000         88  SH-Obs-Old-At-Eof            VALUE "Y".
001010         88  SH-Obs-Old-Not-At-Eof        VALUE "N".
001020     03  WS-Trans-Eof-Flag        PIC X(1).
001030         88  SH-Trans-At-Eof              VALUE "Y".
001040         88  SH-Trans-Not-At-Eof          VALUE "N".
001050     03  FILLER                   PIC X(6).
001060*
001070 01  WS-Counters.
001080     03  WS-Covid-Read-Count      PIC 9(7)  COMP.
001090     03  WS-Dedup-Seq-Number      PIC 9(7)  COMP.
001100     03  WS-Unique-Count          PIC 9(7)  COMP.
001110     03  WS-Reject-Count          PIC 9(7)  COMP.
001120     03  WS-Inserted-Count        PIC 9(7)  COMP.
001130     03  WS-Updated-Count         PIC 9(7)  COMP.
001140     03  FILLER                   PIC X(4).
001150*
001160 01  WS-Work-Fields.
001170     03  WS-Date-Call-Area.
001180         05  WS-DCA-Verb          PIC X(8).
001190         05  WS-DCA-In-Epiweek    PIC 9(6).
001200         05  WS-DCA-In-Date       PIC 9(8).
001210         05  WS-DCA-Out-Date      PIC 9(8).
001220         05  WS-DCA-Out-Epiweek   PIC 9(6).
001230         05  WS-DCA-Out-Season    PIC X(7).
001240         05  WS-DCA-Return-Code   PIC 99.
001250         05  FILLER               PIC X(9).
001260     03  WS-Transformed-Obs-Date     PIC 9(8).
001270     03  WS-Significant-Digit-Test   PIC 9(8).
001280     03  WS-Record-Valid-Flag        PIC X(1).
001290         88  SH-Record-Is-Valid             VALUE "Y".
001300         88  SH-Record-Is-Invalid           VALUE "N".
001310*
001320 01  WS-Work-Fields-R REDEFINES WS-Work-Fields.
001330     03  FILLER                      PIC X(38).
001340     03  FILLER                      PIC X(17).
001350*
001360*    WS-Prev-Trans-Key-Area - the natural key of the last trans
001370*    record the merge consumed, saved off by ZZ076 so repeat
001380*    copies of that key left behind by a feed resend can be
001390*    recognised and skipped.
001400*
001410 01  WS-Prev-Trans-Key-Area.
001420     03  WS-Prev-Obs-Date      PIC 9(8).
001430     03  WS-Prev-Geo-Type      PIC X(10).
001440     03  WS-Prev-Geo-Value     PIC X(10).
001450     03  WS-Prev-Source        PIC X(10).
001460     03  WS-Prev-Signal        PIC X(16).
001470     03  FILLER                PIC X(2).
001480*
001490 01  WS-Prev-Trans-Key-Area-R REDEFINES WS-Prev-Trans-Key-Area.
001500     03  FILLER                      PIC X(28).
001510     03  FILLER                      PIC X(28).
001520*
001530 LINKAGE SECTION.
001540 COPY "wsshctl.cob".
001550 COPY "wsshsum.cob".
001560*
001570 PROCEDURE DIVISION USING WS-Run-Control SH-Run-Summary-Table.
001580*
001590 AA000-Main SECTION.
001600 AA010-Main-Para.
001610     PERFORM AA020-Initialize THRU AA020-Exit.
001620     PERFORM AA030-Open-Input-And-Tag THRU AA030-Exit.
001630     PERFORM BB000-Dedup-Sort-Transform THRU BB000-Exit.
001640     PERFORM DD000-Merge-Obs-Master THRU DD000-Exit.
001650     PERFORM ZZ090-Fill-Summary-Entry THRU ZZ090-Exit.
001660     GOBACK.
001670 AA000-Exit.
001680     EXIT.
001690*
001700 AA020-Initialize SECTION.
001710 AA021-Zero-Counters.
001720     MOVE ZERO TO WS-Covid-Read-Count WS-Dedup-Seq-Number
001730                  WS-Unique-Count WS-Reject-Count
001740                  WS-Inserted-Count WS-Updated-Count.
001750 AA020-Exit.
001760     EXIT.
001770*
001780*    AA030 - the raw feed carries no sequence number of its own,
001790*    so we tag every input record with one as it is copied onto
001800*    a tagged work file; the de-duplication sort below keys on
001810*    the natural key ascending and this tag descending, so the
001820*    first record in a key group after the sort is always the
001830*    LAST one the feed actually delivered - which is the one the
001840*    business rule says should win.
001850*
001860 AA030-Open-Input-And-Tag.
001870 AA031-Open.
001880     OPEN INPUT SH-Covid-File.
001890     MOVE SH-Covid-Status TO WS-Eval-Status.
001900     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
001910     IF WS-Eval-Status NOT = "00"
001920         DISPLAY "SH-COVID-FILE OPEN STATUS " WS-Eval-Status
001930             " - " WS-Eval-Msg
001940     END-IF.
001950     OPEN OUTPUT SH-Obs-Trans-File.
001960     MOVE "N" TO WS-Covid-Eof-Flag.
001970     PERFORM ZZ070-Read-Covid THRU ZZ070-Exit.
001980 AA030-Exit.
001990     EXIT.
002000*
002010*    BB000 - read every raw record once, transform it, and keep
002020*    only the highest-sequence-number copy of each natural key -
002030*    the de-dup and the transform/validate/write happen in the
002040*    same pass to avoid a second work file.
002050*
002060 BB000-Dedup-Sort-Transform SECTION.
002070 BB010-Read-Loop.
002080     PERFORM BB020-One-Record THRU BB020-Exit
002090         UNTIL SH-Covid-At-Eof.
002100     CLOSE SH-Covid-File SH-Obs-Trans-File.
002110 BB000-Exit.
002120     EXIT.
002130*
002140 BB020-One-Record.
002150     ADD 1 TO WS-Covid-Read-Count.
002160     ADD 1 TO WS-Dedup-Seq-Number.
002170     PERFORM ZZ050-Disambiguate-Time-Value THRU ZZ050-Exit.
002180     PERFORM ZZ051-Validate-Covid THRU ZZ051-Exit.
002190     IF SH-Record-Is-Valid
002200         PERFORM ZZ030-Write-Obs-Trans THRU ZZ030-Exit
002210     ELSE
002220         ADD 1 TO WS-Reject-Count
002230     END-IF.
002240     PERFORM ZZ070-Read-Covid THRU ZZ070-Exit.
002250 BB020-Exit.
002260     EXIT.
002270*
002280*    ZZ050 - the < 10,000,000 test that tells an 8-digit calendar
002290*    date from a 6-digit epiweek (the epiweek could never reach
002300*    eight significant digits in this century).
002310*
002320 ZZ050-Disambiguate-Time-Value SECTION.
002330 ZZ051-Test.
002340     IF COV-Time-Value < 10000000
002350         MOVE "WKTODATE"     TO WS-DCA-Verb
002360         MOVE COV-Time-Value TO WS-DCA-In-Epiweek
002370         CALL "SHDATE" USING WS-Date-Call-Area
002380         MOVE WS-DCA-Out-Date TO WS-Transformed-Obs-Date
002390     ELSE
002400         MOVE COV-Time-Value TO WS-Transformed-Obs-Date
002410     END-IF.
002420 ZZ050-Exit.
002430     EXIT.
002440*
002450*    ZZ051 - COVID-ETL validation: key fields present, value
002460*    present (the absent-flag rejects it, a legitimate zero does
002470*    not), out-of-range magnitude is a warning only, sign is not
002480*    checked (upstream corrections can be negative).
002490*
002500 ZZ051-Validate-Covid SECTION.
002510 ZZ052-Check.
002520     MOVE "Y" TO WS-Record-Valid-Flag.
002530     IF WS-Transformed-Obs-Date = ZERO
002540         MOVE "N" TO WS-Record-Valid-Flag
002550     END-IF.
002560     IF COV-Geo-Type = SPACES OR COV-Geo-Value = SPACES
002570         MOVE "N" TO WS-Record-Valid-Flag
002580     END-IF.
002590     IF COV-Admit-Absent-Flag = "Y"
002600         MOVE "N" TO WS-Record-Valid-Flag
002610     END-IF.
002620*
002630*    a magnitude over a million is loaded anyway - it is only
002640*    a candidate for the exceptions report, never a reject.
002650*
002660 ZZ051-Exit.
002670     EXIT.
002680*
002690*    ZZ030 - build and write one OBSERVATION-RECORD transaction.
002700*    GEO-TYPE on the unified store is "state"/"nation" straight
002710*    off the feed, same as RAW-COVID-RECORD carries it.
002720*
002730 ZZ030-Write-Obs-Trans SECTION.
002740 ZZ031-Move-And-Write.
002750     MOVE WS-Transformed-Obs-Date TO OBT-Obs-Date.
002760     MOVE COV-Geo-Type            TO OBT-Geo-Type.
002770     MOVE COV-Geo-Value           TO OBT-Geo-Value.
002780     MOVE "nhsn      "            TO OBT-Source.
002790     MOVE "covid_hosp      "      TO OBT-Signal.
002800     MOVE COV-Admit-Value         TO OBT-Value.
002810     MOVE COV-Stderr-Val          TO OBT-Stderr-Val.
002820     MOVE COV-Stderr-Absent-Flag  TO OBT-Stderr-Absent-Flag.
002830*
002840*    the admissions feed carries no sample size of its own, so
002850*    SAMPLE-SIZE is borrowed here to carry the read sequence
002860*    number through the sort below - it lets the merge keep
002870*    the most-recently-read copy of a repeated key, and is
002880*    zeroed out again before anything reaches the new master.
002890*
002900     MOVE WS-Dedup-Seq-Number     TO OBT-Sample-Size.
002910     MOVE "Y"                     TO OBT-Sample-Absent-Flag.
002920     MOVE SH-Run-Timestamp        TO OBT-Load-Timestamp.
002930     WRITE SH-Obs-Trans-Record.
002940 ZZ030-Exit.
002950     EXIT.
002960*
002970*    DD000 - the matched merge against the unified observation
002980*    master.  The SORT key is the natural key ascending, then the
002990*    borrowed SAMPLE-SIZE (really the read sequence number)
003000*    descending, so where the feed re-sent the same key more than
003010*    once the most-recently-read copy sorts to the FRONT of its
003020*    tie-group.  ZZ076 then skips past any further copies of that
003030*    same key before the merge is allowed to see them, so only
003040*    the winning copy of a repeated key ever reaches the master.
003050*
003060 DD000-Merge-Obs-Master SECTION.
003070 DD010-Sort-Trans.
003080     SORT SH-Obs-Sort-File
003090         ON ASCENDING  KEY OBG-Obs-Date OBG-Geo-Type OBG-Geo-Value
003100                           OBG-Source OBG-Signal
003110         ON DESCENDING KEY OBG-Sample-Size
003120         USING SH-Obs-Trans-File
003130         GIVING SH-Obs-Trans-Sorted.
003140 DD020-Open-Merge-Files.
003150     OPEN INPUT  SH-Obs-Old-Master.
003160     MOVE SH-Obs-Old-Status TO WS-Eval-Status.
003170     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
003180     IF WS-Eval-Status NOT = "00"
003190         DISPLAY "SH-OBS-OLD-MASTER OPEN STATUS " WS-Eval-Status
003200             " - " WS-Eval-Msg
003210     END-IF.
003220     OPEN INPUT  SH-Obs-Trans-Sorted.
003230     OPEN OUTPUT SH-Obs-New-Master.
003240     MOVE SH-Obs-New-Status TO WS-Eval-Status.
003250     PERFORM ZZ100-Evaluate-Message THRU ZZ100-Exit.
003260     IF WS-Eval-Status NOT = "00"
003270         DISPLAY "SH-OBS-NEW-MASTER OPEN STATUS " WS-Eval-Status
003280             " - " WS-Eval-Msg
003290     END-IF.
003300     MOVE "N" TO WS-Obs-Old-Eof-Flag.
003310     MOVE "N" TO WS-Trans-Eof-Flag.
003320     PERFORM ZZ073-Read-Obs-Old THRU ZZ073-Exit.
003330     PERFORM ZZ075-Read-Obs-Trans-Sorted THRU ZZ075-Exit.
003340 DD030-Merge-Loop.
003350     PERFORM DD040-Merge-One THRU DD040-Exit
003360         UNTIL SH-Obs-Old-At-Eof AND SH-Trans-At-Eof.
003370 DD050-Close-Merge-Files.
003380     CLOSE SH-Obs-Old-Master SH-Obs-Trans-Sorted SH-Obs-New-Master.
003390 DD000-Exit.
003400     EXIT.
003410*
003420 DD040-Merge-One.
003430*
003440*    06/26 shc - the tie-break ladder below used to stop at
003450*    OBO-Obs-Date, so two records sharing a date but differing on
003460*    geography/source/signal fell through to the final ELSE and
003470*    were written as a new insert instead of being compared field
003480*    by field - the old row behind them went out unchanged and the
003490*    new master ended up with the natural key duplicated (h/r
003500*    2338).  Now cascades all five key fields, same order as
003510*    DD010's SORT (the DESCENDING Sample-Size key is the dedup
003520*    tiebreak, not part of the natural key, and plays no part here).
003530*
003540     IF SH-Trans-At-Eof
003550         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
003560     ELSE
003570     IF SH-Obs-Old-At-Eof
003580         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
003590     ELSE
003600     IF OBO-Obs-Date = OBX-Obs-Date AND OBO-Geo-Type = OBX-Geo-Type
003610        AND OBO-Geo-Value = OBX-Geo-Value AND OBO-Source = OBX-Source
003620        AND OBO-Signal = OBX-Signal
003630         PERFORM ZZ083-Write-Obs-Matched-Update THRU ZZ083-Exit
003640     ELSE
003650     IF OBO-Obs-Date < OBX-Obs-Date
003660         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
003670     ELSE
003680     IF OBO-Obs-Date > OBX-Obs-Date
003690         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
003700     ELSE
003710     IF OBO-Geo-Type < OBX-Geo-Type
003720         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
003730     ELSE
003740     IF OBO-Geo-Type > OBX-Geo-Type
003750         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
003760     ELSE
003770     IF OBO-Geo-Value < OBX-Geo-Value
003780         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
003790     ELSE
003800     IF OBO-Geo-Value > OBX-Geo-Value
003810         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
003820     ELSE
003830     IF OBO-Source < OBX-Source
003840         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
003850     ELSE
003860     IF OBO-Source > OBX-Source
003870         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit
003880     ELSE
003890     IF OBO-Signal < OBX-Signal
003900         PERFORM ZZ077-Write-Obs-Old-Unchanged THRU ZZ077-Exit
003910     ELSE
003920         PERFORM ZZ079-Write-Obs-New-Trans THRU ZZ079-Exit.
003930 DD040-Exit.
003940     EXIT.
003950*
003960 ZZ070-Read-Covid SECTION.
003970 ZZ071-Read.
003980     READ SH-Covid-File
003990         AT END MOVE "Y" TO WS-Covid-Eof-Flag.
004000 ZZ070-Exit.
004010     EXIT.
004020*
004030 ZZ073-Read-Obs-Old SECTION.
004040 ZZ073-Read.
004050     READ SH-Obs-Old-Master
004060         AT END MOVE "Y" TO WS-Obs-Old-Eof-Flag.
004070 ZZ073-Exit.
004080     EXIT.
004090*
004100 ZZ075-Read-Obs-Trans-Sorted SECTION.
004110 ZZ075-Read.
004120     READ SH-Obs-Trans-Sorted
004130         AT END MOVE "Y" TO WS-Trans-Eof-Flag.
004140 ZZ075-Exit.
004150     EXIT.
004160*
004170 ZZ077-Write-Obs-Old-Unchanged SECTION.
004180 ZZ077-Move-Write.
004190     MOVE SH-Obs-Old-Record TO SH-Obs-New-Record.
004200     WRITE SH-Obs-New-Record.
004210     PERFORM ZZ073-Read-Obs-Old THRU ZZ073-Exit.
004220 ZZ077-Exit.
004230     EXIT.
004240*
004250 ZZ079-Write-Obs-New-Trans SECTION.
004260 ZZ079-Move-Write.
004270     MOVE SH-Obs-Trans-Sorted-Record TO SH-Obs-New-Record.
004280     MOVE ZERO TO OBN-Sample-Size.
004290     WRITE SH-Obs-New-Record.
004300     ADD 1 TO WS-Inserted-Count.
004310     ADD 1 TO WS-Unique-Count.
004320     PERFORM ZZ076-Skip-Duplicate-Keys THRU ZZ076-Exit.
004330 ZZ079-Exit.
004340     EXIT.
004350*
004360 ZZ083-Write-Obs-Matched-Update SECTION.
004370 ZZ083-Move-Write.
004380     MOVE SH-Obs-Old-Record TO SH-Obs-New-Record.
004390     MOVE OBX-Value              TO OBN-Value.
004400     MOVE OBX-Stderr-Val         TO OBN-Stderr-Val.
004410     MOVE OBX-Stderr-Absent-Flag TO OBN-Stderr-Absent-Flag.
004420     MOVE ZERO                   TO OBN-Sample-Size.
004430     MOVE OBX-Sample-Absent-Flag TO OBN-Sample-Absent-Flag.
004440     MOVE OBX-Load-Timestamp     TO OBN-Load-Timestamp.
004450     WRITE SH-Obs-New-Record.
004460     ADD 1 TO WS-Updated-Count.
004470     ADD 1 TO WS-Unique-Count.
004480     PERFORM ZZ073-Read-Obs-Old THRU ZZ073-Exit.
004490     PERFORM ZZ076-Skip-Duplicate-Keys THRU ZZ076-Exit.
004500 ZZ083-Exit.
004510     EXIT.
004520*
004530*    ZZ076 - having just consumed the winning (highest-sequence)
004540*    copy of a natural key, read past any remaining copies of the
004550*    same key left in the sorted trans file by the feed's resends
004560*    so the merge never sees them.
004570*
004580 ZZ076-Skip-Duplicate-Keys SECTION.
004590 ZZ076-Save-Key.
004600     MOVE OBX-Obs-Date  TO WS-Prev-Obs-Date.
004610     MOVE OBX-Geo-Type  TO WS-Prev-Geo-Type.
004620     MOVE OBX-Geo-Value TO WS-Prev-Geo-Value.
004630     MOVE OBX-Source    TO WS-Prev-Source.
004640     MOVE OBX-Signal    TO WS-Prev-Signal.
004650     PERFORM ZZ075-Read-Obs-Trans-Sorted THRU ZZ075-Exit.
004660 ZZ076-Skip-Loop.
004670     PERFORM ZZ078-Skip-One THRU ZZ078-Skip-One-Exit
004680         UNTIL SH-Trans-At-Eof
004690            OR OBX-Obs-Date  NOT = WS-Prev-Obs-Date
004700            OR OBX-Geo-Type  NOT = WS-Prev-Geo-Type
004710            OR OBX-Geo-Value NOT = WS-Prev-Geo-Value
004720            OR OBX-Source    NOT = WS-Prev-Source
004730            OR OBX-Signal    NOT = WS-Prev-Signal.
004740 ZZ076-Exit.
004750     EXIT.
004760*
004770 ZZ078-Skip-One.
004780     PERFORM ZZ075-Read-Obs-Trans-Sorted THRU ZZ075-Exit.
004790 ZZ078-Skip-One-Exit.
004800     EXIT.
004810*
004820*    ZZ090 - files entry (2) of the run-summary table SHNIGHT
004830*    handed down, for SHRGSTR to print.
004840*
004850 ZZ090-Fill-Summary-Entry SECTION.
004860 ZZ091-Fill.
004870     MOVE "COVID-ETL SURVEILLANCE  " TO SUM-Pipeline-Name(2).
004880     MOVE "SUCCESS" TO SUM-Run-Status(2).
004890     MOVE WS-Inserted-Count   TO SUM-Inserted-Count(2).
004900     MOVE WS-Updated-Count    TO SUM-Updated-Count(2).
004910     MOVE WS-Reject-Count     TO SUM-Rejected-Count(2).
004920*
004930*    03/07/26 shc - TOTAL was WS-Covid-Read-Count, which still
004940*    carries every duplicate copy of a key the dedup sort throws
004950*    away - it never reconciled against INSERT+UPDATE+REJECT on
004960*    the printed report.  Audit's reconciliation rule is that
004970*    TOTAL is records presented to the merge step, i.e. every
004980*    insert plus every update (h/r 2338).
004990*
005000     COMPUTE SUM-Total-Processed(2) =
005010         WS-Inserted-Count + WS-Updated-Count.
005020 ZZ090-Exit.
005030     EXIT.
005040*
005050*    ZZ100 - turns a two-byte FILE STATUS sitting in WS-Eval-Status
005060*    into console-ready wording, for whichever OPEN just moved its
005070*    own status field in there (h/r 2351).
005080*
005090 ZZ100-Evaluate-Message SECTION.
005100 ZZ101-Evaluate.
005110     COPY "FileStat-Msgs.cpy" REPLACING STATUS BY WS-Eval-Status
005120                                         MSG BY WS-Eval-Msg.
005130 ZZ100-Exit.
005140     EXIT.
