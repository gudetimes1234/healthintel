000100*
000110*    FILE-CONTROL entries for the observation master - old
000120*    master read for the merge, new master written, both in
000130*    SOURCE/SIGNAL/GEO-TYPE/GEO-VALUE/OBS-DATE natural-key order.
000140*
000150* 31/10/25 shc - Created.
000160*
000170     SELECT SH-Obs-Old-Master ASSIGN TO "SHOBSOLD"
000180         ORGANIZATION IS SEQUENTIAL
000190         FILE STATUS IS SH-Obs-Old-Status.
000200     SELECT SH-Obs-New-Master ASSIGN TO "SHOBSNEW"
000210         ORGANIZATION IS SEQUENTIAL
000220         FILE STATUS IS SH-Obs-New-Status.
000230     SELECT SH-Obs-Sort-File ASSIGN TO "SHOBSSRT"
000240         ORGANIZATION IS SEQUENTIAL.
000250     SELECT SH-Obs-Trans-File ASSIGN TO "SHOBSTRN"
000260         ORGANIZATION IS SEQUENTIAL.
000270     SELECT SH-Obs-Trans-Sorted ASSIGN TO "SHOBSTRS"
000280         ORGANIZATION IS SEQUENTIAL.
