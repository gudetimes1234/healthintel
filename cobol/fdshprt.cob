000100*
000110*    FD for the one 132-column nightly print file.  Every block of
000120*    the surveillance report - run summary, latest-week regional
000130*    summary, week-over-week, grand totals - goes out through this
000140*    one undifferentiated print line, built up in working storage
000150*    by the program and moved across before each WRITE.
000160*
000170* 01/11/25 shc - Created.
000180*
000190 FD  SH-Print-File
000200     RECORDING MODE IS F
000210     LABEL RECORDS ARE STANDARD
000220     RECORD CONTAINS 132 CHARACTERS.
000230 01  SH-Print-Record                PIC X(132).
