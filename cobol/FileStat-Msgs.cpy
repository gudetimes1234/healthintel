000100*
000110*    File-status-to-message table, REPLACING'd in wherever a
000120*    program needs to turn a two-byte FILE STATUS value into
000130*    something fit to put on the console or the print file.
000140*    Lifted from the old payroll FileStat-Msgs-2 copybook and
000150*    cut down to the statuses the nightly suite actually sees.
000160*
000170* 01/11/25 shc - Created.
000180*
000190     EVALUATE STATUS
000200         WHEN "00"
000210             MOVE "SUCCESSFUL COMPLETION"      TO MSG
000220         WHEN "02"
000230             MOVE "SUCCESSFUL - DUPLICATE KEY" TO MSG
000240         WHEN "10"
000250             MOVE "END OF FILE"                TO MSG
000260         WHEN "23"
000270             MOVE "RECORD NOT FOUND"            TO MSG
000280         WHEN "30"
000290             MOVE "PERMANENT ERROR"             TO MSG
000300         WHEN "35"
000310             MOVE "FILE NOT FOUND"              TO MSG
000320         WHEN "37"
000330             MOVE "OPEN MODE NOT SUPPORTED"      TO MSG
000340         WHEN "41"
000350             MOVE "FILE ALREADY OPEN"           TO MSG
000360         WHEN "42"
000370             MOVE "FILE NOT OPEN"               TO MSG
000380         WHEN OTHER
000390             MOVE "UNEXPECTED FILE STATUS"      TO MSG
000400     END-EVALUATE.
