000100*
000110*    Record Definition For The Flu Master
000120*    One record per (region, season) - the ETL rewrites this
000130*    file nightly against the incoming ILI transactions by
000140*    matched merge, the same way the old ledger masters used
000150*    to be brought forward night over night.
000160*
000170* 30/10/25 shc - Created.
000180* 15/11/25 shc - FLU-Week-Ending-Parts REDEFINES added so the
000190*                report program can break on year/month without
000200*                re-deriving them from the packed week number.
000210* 03/01/26 shc - LOAD-TIMESTAMP widened from X(8) to X(14) to
000220*                carry hh:mm:ss along with the run date - the
000230*                old 8-byte stamp could not tell two re-runs on
000240*                the same night apart.
000250*
000260 01  SH-Flu-Master-Record.
000270     03  FLU-Week-Ending          PIC 9(8).
000280     03  FLU-Week-Ending-R  REDEFINES FLU-Week-Ending.
000290         05  FLU-WE-CCYY          PIC 9(4).
000300         05  FLU-WE-MM            PIC 9(2).
000310         05  FLU-WE-DD            PIC 9(2).
000320     03  FLU-Season               PIC X(7).
000330     03  FLU-Region-Name          PIC X(14).
000340     03  FLU-Percent-Positive     PIC S9(3)V9(4).
000350     03  FLU-Total-Specimens      PIC 9(9).
000360     03  FLU-Load-Timestamp       PIC X(14).
000370     03  FILLER                   PIC X(1).
