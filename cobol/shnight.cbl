000100*
000110*    SHNIGHT - Surveillance Nightly Driver
000120*
000130*    The one program the overnight scheduler actually kicks off.
000140*    Builds tonight's run-control block and a fresh run-summary
000150*    table, then CALLs SHFLU, SHCOVID and SHRGSTR in turn, passing
000160*    both down - the same small-driver-program-at-the-top-of-the-
000170*    chain habit the old payroll nightly used to tie its own run
000180*    together.
000190*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    SHNIGHT.
000220 AUTHOR.        L M OKONJO.
000230 INSTALLATION.  STATE DEPARTMENT OF HEALTH - DATA PROCESSING.
000240 DATE-WRITTEN.  02/09/25.
000250 DATE-COMPILED.
000260 SECURITY.      DATA PROCESSING DEPARTMENT USE ONLY.
000270*
000280*    CHANGE LOG
000290*
000300* 02/09/25 LMO - Created - first cut just CALLed SHFLU; COVID and
000310*                the report program were still run as separate
000320*                scheduler steps at this point (h/r 2281).
000330* 14/10/25 shc - SHCOVID added to the chain and WS-Run-Control
000340*                introduced so all three programs share one run
000350*                date/timestamp instead of each taking its own
000360*                (see ENVDIV change log on the UPSI-0 addition made
000370*                at the same time).
000380* 21/11/25 shc - SH-Run-Timestamp now built here with hh:mm:ss
000390*                rather than just the run date, to match the
000400*                LOAD-TIMESTAMP widening on both masters.
000410* 05/01/26 shc - SHRGSTR added to the chain as the last step and
000420*                SH-Run-Summary-Table introduced so the report
000430*                program has the two pipelines' totals without a
000440*                parameter card (h/r 2310).
000450* 18/12/25 shc - SUM-Rejected-Count zeroed along with the rest of
000460*                the table at AA020 - it was left uninitialized by
000470*                mistake when the field was first split out (see
000480*                WSSHSUM change log) and printed garbage on a
000490*                re-run.
000500* 08/10/26 shc - Added the running program-name/version stamp the
000510*                rest of the chain carries, for the sign-on banner
000520*                the operator console prints at job start.
000530*
000540 ENVIRONMENT DIVISION.
000550 COPY "envdiv.cob".
000560*
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*
000600 77  Prog-Name               PIC X(18) VALUE "SHNIGHT (1.0.00)".
000610*
000620 01  WS-Sys-Date-Area.
000630     03  WS-Sys-Date              PIC 9(6).
000640     03  WS-Sys-Date-R       REDEFINES WS-Sys-Date.
000650         05  WS-SD-YY             PIC 9(2).
000660         05  WS-SD-MM             PIC 9(2).
000670         05  WS-SD-DD             PIC 9(2).
000680     03  FILLER                   PIC X(2).
000690*
000700 01  WS-Sys-Time-Area.
000710     03  WS-Sys-Time               PIC 9(8).
000720     03  WS-Sys-Time-R        REDEFINES WS-Sys-Time.
000730         05  WS-ST-HH             PIC 9(2).
000740         05  WS-ST-MIN            PIC 9(2).
000750         05  WS-ST-SEC            PIC 9(2).
000760         05  WS-ST-HUNDREDTHS     PIC 9(2).
000770     03  FILLER                   PIC X(2).
000780*
000790 01  WS-Century-Fields.
000800     03  WS-Full-Year              PIC 9(4).
000810     03  WS-Run-Date-Build         PIC 9(8).
000820     03  FILLER                    PIC X(4).
000830*
000840 01  WS-Switches.
000850     03  WS-Any-Pipeline-Failed    PIC X(1)    VALUE "N".
000860         88  SH-A-Pipeline-Failed       VALUE "Y".
000870         88  SH-No-Pipeline-Failed      VALUE "N".
000880     03  FILLER                    PIC X(9).
000890*
000900 01  WS-Run-Control.
000910     03  SH-Called           PIC X(8).
000920     03  SH-Caller           PIC X(8).
000930     03  SH-Term-Code        PIC 99.
000940     03  SH-Run-Date         PIC 9(8)      COMP.
000950     03  SH-Run-Timestamp    PIC X(14).
000960     03  FILLER              PIC X(9).
000970*
000980 COPY "wsshsum.cob".
000990*
001000 PROCEDURE DIVISION.
001010*
001020 AA000-Main SECTION.
001030 AA010-Main-Para.
001040     PERFORM AA020-Initialize THRU AA020-Exit.
001050     PERFORM AA030-Build-Run-Date-And-Stamp THRU AA030-Exit.
001060     PERFORM BB000-Call-Shflu THRU BB000-Exit.
001070     PERFORM CC000-Call-Shcovid THRU CC000-Exit.
001080     PERFORM DD000-Call-Shrgstr THRU DD000-Exit.
001090     IF SH-A-Pipeline-Failed
001100         DISPLAY "SHNIGHT - ONE OR MORE PIPELINES ENDED IN ERROR"
001110         MOVE 16 TO RETURN-CODE
001120     ELSE
001130         MOVE 0  TO RETURN-CODE
001140     END-IF.
001150     STOP RUN.
001160 AA000-Exit.
001170     EXIT.
001180*
001190 AA020-Initialize SECTION.
001200 AA021-Zero.
001210     MOVE "N" TO WS-Any-Pipeline-Failed.
001220     PERFORM AA025-Clear-One-Summary-Entry THRU AA025-Exit
001230         VARYING SH-Sum-Ix FROM 1 BY 1 UNTIL SH-Sum-Ix > 2.
001240 AA020-Exit.
001250     EXIT.
001260*
001270 AA025-Clear-One-Summary-Entry.
001280     MOVE SPACES TO SUM-Pipeline-Name(SH-Sum-Ix).
001290     MOVE SPACES TO SUM-Run-Status(SH-Sum-Ix).
001300     MOVE ZERO   TO SUM-Inserted-Count(SH-Sum-Ix).
001310     MOVE ZERO   TO SUM-Updated-Count(SH-Sum-Ix).
001320     MOVE ZERO   TO SUM-Rejected-Count(SH-Sum-Ix).
001330     MOVE ZERO   TO SUM-Total-Processed(SH-Sum-Ix).
001340 AA025-Exit.
001350     EXIT.
001360*
001370*    AA030 - one run date/timestamp built here and handed to every
001380*    program in the chain, so a run that crosses midnight still
001390*    stamps all its records with the night it started on.
001400*
001410 AA030-Build-Run-Date-And-Stamp SECTION.
001420 AA031-Get-Date.
001430     ACCEPT WS-Sys-Date FROM DATE.
001440     ACCEPT WS-Sys-Time FROM TIME.
001450     IF WS-SD-YY < 50
001460         COMPUTE WS-Full-Year = 2000 + WS-SD-YY
001470     ELSE
001480         COMPUTE WS-Full-Year = 1900 + WS-SD-YY
001490     END-IF.
001500     STRING WS-Full-Year DELIMITED BY SIZE
001510            WS-SD-MM     DELIMITED BY SIZE
001520            WS-SD-DD     DELIMITED BY SIZE
001530         INTO WS-Run-Date-Build.
001540     MOVE WS-Run-Date-Build TO SH-Run-Date.
001550     STRING WS-Full-Year       DELIMITED BY SIZE
001560            WS-SD-MM           DELIMITED BY SIZE
001570            WS-SD-DD           DELIMITED BY SIZE
001580            WS-ST-HH           DELIMITED BY SIZE
001590            WS-ST-MIN          DELIMITED BY SIZE
001600            WS-ST-SEC          DELIMITED BY SIZE
001610         INTO SH-Run-Timestamp.
001620     MOVE "SHNIGHT" TO SH-Caller.
001630 AA030-Exit.
001640     EXIT.
001650*
001660 BB000-Call-Shflu SECTION.
001670 BB010-Call.
001680     MOVE "SHFLU"   TO SH-Called.
001690     MOVE ZERO      TO SH-Term-Code.
001700     CALL "SHFLU" USING WS-Run-Control SH-Run-Summary-Table.
001710     IF SH-Term-Code NOT = ZERO
001720         MOVE "Y" TO WS-Any-Pipeline-Failed
001730     END-IF.
001740 BB000-Exit.
001750     EXIT.
001760*
001770 CC000-Call-Shcovid SECTION.
001780 CC010-Call.
001790     MOVE "SHCOVID" TO SH-Called.
001800     MOVE ZERO      TO SH-Term-Code.
001810     CALL "SHCOVID" USING WS-Run-Control SH-Run-Summary-Table.
001820     IF SH-Term-Code NOT = ZERO
001830         MOVE "Y" TO WS-Any-Pipeline-Failed
001840     END-IF.
001850 CC000-Exit.
001860     EXIT.
001870*
001880 DD000-Call-Shrgstr SECTION.
001890 DD010-Call.
001900     MOVE "SHRGSTR" TO SH-Called.
001910     MOVE ZERO      TO SH-Term-Code.
001920     CALL "SHRGSTR" USING WS-Run-Control SH-Run-Summary-Table.
001930     IF SH-Term-Code NOT = ZERO
001940         MOVE "Y" TO WS-Any-Pipeline-Failed
001950     END-IF.
001960 DD000-Exit.
001970     EXIT.
