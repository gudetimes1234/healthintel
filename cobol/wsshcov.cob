000100*
000110*    Record Definition For Raw COVID Input
000120*    One record per (geo-type, geo-value, time-value), as
000130*    delivered by the Epidata feed.  Sequential, fixed, 60 bytes.
000140*
000150*    TIME-VALUE arrives EITHER as a 6-digit YYYYMM (monthly
000160*    reporting) OR an 8-digit YYYYMMDD (daily reporting) - the
000170*    ETL tells which is which by counting the significant
000180*    digits, there is no separate flag byte for it.
000190*
000200*    ADMIT-VALUE and STDERR-VAL each carry their own one-byte
000210*    absent flag because zero is a legitimate reported value
000220*    and cannot be overloaded to also mean "not reported".
000230*
000240* 29/10/25 shc - Created.
000250* 09/12/25 shc - Added the two absent-value flag bytes after
000260*                Epidata started sending blanks instead of zero
000270*                for suppressed small-county counts (h/r 2297).
000280* 03/07/26 shc - FILLER was one byte short of the 60 FDSHCOV has
000290*                always declared for this record.  Widened to
000300*                X(12) so the layout and the FD agree (h/r 2338).
000310*
000320 01  SH-Covid-Record.
000330     03  COV-Time-Value          PIC 9(8).
000340     03  COV-Geo-Type             PIC X(10).
000350     03  COV-Geo-Value             PIC X(10).
000360     03  COV-Admit-Value          PIC S9(7)V9(2).
000370     03  COV-Admit-Absent-Flag    PIC X(1).
000380     03  COV-Stderr-Val           PIC S9(5)V9(4).
000390     03  COV-Stderr-Absent-Flag   PIC X(1).
000400     03  FILLER                   PIC X(12).
