000100*
000110*    FD's for SHRGSTR's two private working sort orders of the
000120*    flu master, plus the shared SD work file - each a straight
000130*    re-use of the flu master layout under its own field prefix,
000140*    the same REPLACING trick fdshflu.cob uses for SHFLU's files.
000150*
000160* 05/01/26 shc - Created.
000170*
000180 FD  SH-Flu-Region-Sorted
000190     RECORDING MODE IS F
000200     LABEL RECORDS ARE STANDARD
000210     RECORD CONTAINS 60 CHARACTERS.
000220 COPY "wsshflu.cob" REPLACING ==SH-Flu-Master-Record== BY ==SH-Flu-Region-Record==
000230                              ==FLU-==                 BY ==FLR-==.
000240                                                                         
000250 FD  SH-Flu-Week-Sorted
000260     RECORDING MODE IS F
000270     LABEL RECORDS ARE STANDARD
000280     RECORD CONTAINS 60 CHARACTERS.
000290 COPY "wsshflu.cob" REPLACING ==SH-Flu-Master-Record== BY ==SH-Flu-Week-Record==
000300                              ==FLU-==                 BY ==FLW-==.
000310                                                                         
000320 SD  SH-Rpt-Sort-File
000330     RECORD CONTAINS 60 CHARACTERS.
000340 COPY "wsshflu.cob" REPLACING ==SH-Flu-Master-Record== BY ==SH-Rpt-Sort-Record==
000350                              ==FLU-==                 BY ==FLP-==.
