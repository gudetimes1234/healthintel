000100*
000110*    FILE-CONTROL entry for the raw ILI input file.
000120*
000130* 29/10/25 shc - Created.
000140*
000150     SELECT SH-ILI-File ASSIGN TO "SHILIIN"
000160         ORGANIZATION IS SEQUENTIAL
000170         FILE STATUS IS SH-ILI-Status.
