000100*
000110*    SHDATE - Epiweek / Calendar Date Conversion
000120*
000130*    CALLed by SHFLU and SHRGSTR to turn an epiweek (YYYYWW, the
000140*    CDC-style week numbering where week 1 is the week containing
000150*    4 January) into a calendar date, back again, and to work out
000160*    which of the four surveillance seasons a given epiweek falls
000170*    in.  Lives on its own, the same way the old date-validation
000180*    module used to, so the arithmetic is written once and every
000190*    caller gets the same answer.
000200*
000210*    NO INTRINSIC FUNCTIONS ARE USED HERE ON PURPOSE.  The old
000220*    date module leant on FUNCTION INTEGER-OF-DATE and friends;
000230*    this shop's production compiler on the batch LPAR does not
000240*    carry the intrinsic function library, so the calendar
000250*    arithmetic below is worked with plain DIVIDE/COMPUTE and a
000260*    days-per-month table.  Don't "simplify" this back to
000270*    FUNCTION calls - it won't compile where this runs.
000280*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    SHDATE.
000310 AUTHOR.        R J KENDRICK.
000320 INSTALLATION.  STATE DEPARTMENT OF HEALTH - DATA PROCESSING.
000330 DATE-WRITTEN.  11/01/88.
000340 DATE-COMPILED.
000350 SECURITY.      DATA PROCESSING DEPARTMENT USE ONLY.
000360*
000370*    CHANGE LOG
000380*
000390* 11/01/88 RJK - Created, as part of the original surveillance
000400*                extract suite commissioned by the epidemiology
000410*                unit.
000420* 06/06/89 RJK - Leap-year test corrected - a year divisible by
000430*                100 but not 400 was being flagged a leap year,
000440*                which threw the epiweek-52/53 boundary out by a
000450*                day every century turn.
000460* 14/03/92 RJK - HH000-Season-Of-Epiweek added, so the regional
000470*                summary report can break by season without the
000480*                caller re-deriving it.
000490* 30/09/98 RJK - Y2K REMEDIATION.  SH-In-Epiweek and SH-In-Date
000500*                were already full four-digit-year fields in this
000510*                module, so no window logic was needed here; this
000520*                entry exists because the shop's Y2K sign-off
000530*                sheet requires every module in the surveillance
000540*                suite to carry one, reviewed or not.
000550* 22/07/04 WDM - EE000-Weekday-Of-Jan4 re-derived off the proleptic
000560*                day count instead of a hard-coded table, after the
000570*                table ran out of rows for the 2010 season.
000580* 14/10/25 shc - Re-linked into the SHNIGHT/SHFLU/SHCOVID/SHRGSTR
000590*                chain; no logic change, WS-Run-Control no longer
000600*                passed to this module since it does not need it.
000610* 26/06/26 shc - EE000-Weekday-Of-Jan4 was never stepping off 1
000620*                January in the first place - EE030 just re-based
000630*                the Jan-1 weekday onto the Sun1-Sat7 scheme and
000640*                called it Jan 4.  Every epiweek week-ending date
000650*                this module ever handed back was three days short.
000660*                Added EE025 to walk the weekday forward to the 4th
000670*                before EE030 re-bases it (h/r 2338, caught on the
000680*                regional report's week-ending column).
000690* 03/07/26 shc - BB010-Split-Epiweek's day-of-year constant was still
000700*                putting every week-ending a day early even after the
000710*                EE025 fix above - a second, independent slip in the
000720*                same formula.  Re-derived off Wmon, the Monday=0..
000730*                Sunday=6 weekday the CDC's own epiweek definition is
000740*                built on, with the wrap for the 4-January-is-a-
000750*                Sunday case (h/r 2338).
000760*
000770 ENVIRONMENT DIVISION.
000780 COPY "envdiv.cob".
000790*
000800 DATA DIVISION.
000810 WORKING-STORAGE SECTION.
000820*
000830 77  Prog-Name               PIC X(17) VALUE "SHDATE (1.0.00)".
000840*
000850 01  WS-Date-Work.
000860     03  WS-Days-In-Month        PIC 9(2)  COMP OCCURS 12 TIMES.
000870     03  WS-Weekday-Of-Jan4      PIC 9(1)  COMP.
000880     03  WS-Weekday-Of-Jan1      PIC 9(1)  COMP.
000890     03  WS-Work-Year            PIC 9(4)  COMP.
000900     03  WS-Next-Year            PIC 9(4)  COMP.
000910     03  WS-Work-Week            PIC 9(2)  COMP.
000920     03  WS-Work-Day-Of-Year     PIC 9(3)  COMP.
000930     03  WS-Work-Month           PIC 9(2)  COMP.
000940     03  WS-Work-Day             PIC 9(2)  COMP.
000950     03  WS-Days-Left            PIC 9(3)  COMP.
000960     03  WS-Month-Ix             PIC 9(2)  COMP.
000970     03  WS-Prior-Year           PIC 9(4)  COMP.
000980     03  WS-Div-Whole            PIC 9(9)  COMP.
000990     03  WS-Div-Rem              PIC 9(9)  COMP.
001000     03  WS-Days-Before-Year     PIC 9(9)  COMP.
001010     03  WS-Leap-Year-Flag       PIC X(1).
001020         88  SH-Is-Leap-Year             VALUE "Y".
001030         88  SH-Is-Not-Leap-Year         VALUE "N".
001040     03  FILLER                  PIC X(4).
001050*
001060 01  WS-Date-Work-R REDEFINES WS-Date-Work.
001070     03  FILLER                  PIC X(24).
001080     03  FILLER                  PIC X(36).
001090*
001100 LINKAGE SECTION.
001110*
001120 01  SH-Date-Function.
001130     03  SH-Date-Verb            PIC X(8).
001140         88  SH-Verb-Wk-To-Date          VALUE "WKTODATE".
001150         88  SH-Verb-Date-To-Wk          VALUE "DATETOWK".
001160         88  SH-Verb-Season              VALUE "SEASON  ".
001170     03  SH-In-Epiweek            PIC 9(6).
001180     03  SH-In-Date               PIC 9(8).
001190     03  SH-In-Date-R       REDEFINES SH-In-Date.
001200         05  SH-ID-CCYY           PIC 9(4).
001210         05  SH-ID-MM             PIC 9(2).
001220         05  SH-ID-DD             PIC 9(2).
001230     03  SH-Out-Date              PIC 9(8).
001240     03  SH-Out-Date-R      REDEFINES SH-Out-Date.
001250         05  SH-OD-CCYY           PIC 9(4).
001260         05  SH-OD-MM             PIC 9(2).
001270         05  SH-OD-DD             PIC 9(2).
001280     03  SH-Out-Epiweek           PIC 9(6).
001290     03  SH-Out-Season            PIC X(7).
001300     03  SH-Date-Return-Code      PIC 99.
001310     03  FILLER                   PIC X(9).
001320*
001330 PROCEDURE DIVISION USING SH-Date-Function.
001340*
001350 AA000-Main SECTION.
001360 AA000-Main-Para.
001370     MOVE ZERO TO SH-Date-Return-Code.
001380     PERFORM ZZ090-Load-Days-Table THRU ZZ090-Exit.
001390     IF SH-Verb-Wk-To-Date
001400         PERFORM BB000-Epiweek-To-Date THRU BB000-Exit
001410     ELSE
001420     IF SH-Verb-Date-To-Wk
001430         PERFORM CC000-Date-To-Epiweek THRU CC000-Exit
001440     ELSE
001450     IF SH-Verb-Season
001460         PERFORM HH000-Season-Of-Epiweek THRU HH000-Exit
001470     ELSE
001480         MOVE 99 TO SH-Date-Return-Code.
001490     GOBACK.
001500 AA000-Exit.
001510     EXIT.
001520*
001530*    BB000 - turn an epiweek into the Sunday calendar date that
001540*    ends that week.  Week 1 is the week containing 4 January.
001550*
001560 BB000-Epiweek-To-Date SECTION.
001570 BB010-Split-Epiweek.
001580     MOVE SH-In-Epiweek(1:4) TO WS-Work-Year.
001590     MOVE SH-In-Epiweek(5:2) TO WS-Work-Week.
001600     PERFORM EE000-Weekday-Of-Jan4 THRU EE000-Exit.
001610*
001620*    06/26 shc - the "4 - weekday + 7" constant below put every
001630*    week-ending a day early (e.g. 2024 epiweek 1 landed on Jan 6,
001640*    a Saturday, instead of the Sunday the module's own header
001650*    promises).  Re-derived: week 1 starts 4 - Wmon days into the
001660*    year (Wmon is the Monday=0..Sunday=6 weekday the CDC's own
001670*    epiweek definition is built on), and ends 6 days after that -
001680*    which works out to 12 - WS-Weekday-Of-Jan4 plus the week-1
001690*    offset, EXCEPT when 4 January itself is a Sunday
001700*    (WS-Weekday-Of-Jan4 = 1), when week 1 starts the preceding
001710*    Monday in the OLD year and the whole thing needs pulling back
001720*    7 days (h/r 2338).
001730*
001740     COMPUTE WS-Work-Day-Of-Year =
001750         12 - WS-Weekday-Of-Jan4 + ((WS-Work-Week - 1) * 7).
001760     IF WS-Weekday-Of-Jan4 = 1
001770         SUBTRACT 7 FROM WS-Work-Day-Of-Year
001780     END-IF.
001790     PERFORM FF000-Day-Of-Year-To-MM-DD THRU FF000-Exit.
001800     MOVE WS-Work-Year  TO SH-Out-Date(1:4).
001810     MOVE WS-Work-Month TO SH-Out-Date(5:2).
001820     MOVE WS-Work-Day   TO SH-Out-Date(7:2).
001830 BB000-Exit.
001840     EXIT.
001850*
001860*    CC000 - turn a calendar date back into its epiweek.  Kept
001870*    ready for the day a feed arrives keyed by date instead of
001880*    by epiweek - has not happened yet, but the verb is cheap to
001890*    carry.
001900*
001910 CC000-Date-To-Epiweek SECTION.
001920 CC010-Work-Backward.
001930     MOVE SH-In-Date(1:4) TO WS-Work-Year.
001940     MOVE SH-In-Date(5:2) TO WS-Work-Month.
001950     MOVE SH-In-Date(7:2) TO WS-Work-Day.
001960     PERFORM EE000-Weekday-Of-Jan4 THRU EE000-Exit.
001970     PERFORM GG000-MM-DD-To-Day-Of-Year THRU GG000-Exit.
001980     COMPUTE WS-Work-Week ROUNDED =
001990         ((WS-Work-Day-Of-Year - (4 - WS-Weekday-Of-Jan4)) / 7) + 1.
002000     MOVE WS-Work-Year TO SH-Out-Epiweek(1:4).
002010     MOVE WS-Work-Week TO SH-Out-Epiweek(5:2).
002020 CC000-Exit.
002030     EXIT.
002040*
002050*    EE000 - day-of-week of 4 January this year, 1=Sunday
002060*    through 7=Saturday.  Worked from the proleptic day count of
002070*    1 January (Zeller-style, by DIVIDE rather than FUNCTION MOD)
002080*    and then stepped forward three days to reach the 4th.
002090*
002100 EE000-Weekday-Of-Jan4 SECTION.
002110 EE010-Days-Before-Year.
002120     COMPUTE WS-Prior-Year = WS-Work-Year - 1.
002130     DIVIDE WS-Prior-Year BY 4   GIVING WS-Div-Whole
002140                                 REMAINDER WS-Div-Rem.
002150     COMPUTE WS-Days-Before-Year = (365 * WS-Prior-Year) + WS-Div-Whole.
002160     DIVIDE WS-Prior-Year BY 100 GIVING WS-Div-Whole
002170                                 REMAINDER WS-Div-Rem.
002180     SUBTRACT WS-Div-Whole FROM WS-Days-Before-Year.
002190     DIVIDE WS-Prior-Year BY 400 GIVING WS-Div-Whole
002200                                 REMAINDER WS-Div-Rem.
002210     ADD WS-Div-Whole TO WS-Days-Before-Year.
002220 EE020-Weekday-Of-Jan1.
002230*
002240*    1 Jan year 1 (proleptic Gregorian) fell on a Monday; the
002250*    remainder below is the day-count-since-then modulo 7,
002260*    0=Monday through 6=Sunday.
002270*
002280     DIVIDE WS-Days-Before-Year BY 7 GIVING WS-Div-Whole
002290                                      REMAINDER WS-Div-Rem.
002300     MOVE WS-Div-Rem TO WS-Weekday-Of-Jan1.
002310 EE025-Step-Forward-To-Jan4.
002320*
002330*    06/26 shc - this used to fall straight through to the scheme
002340*    shift below without ever moving off 1 January, so every epiweek
002350*    date came out three days early (h/r 2338).  Still Monday=0
002360*    through Sunday=6 here; WS-Weekday-Of-Jan4 is only borrowed as
002370*    work space until EE030 re-bases it.
002380*
002390     COMPUTE WS-Weekday-Of-Jan4 = WS-Weekday-Of-Jan1 + 3.
002400     IF WS-Weekday-Of-Jan4 > 6
002410         SUBTRACT 7 FROM WS-Weekday-Of-Jan4
002420     END-IF.
002430 EE030-Shift-To-Sun1-Sat7.
002440*
002450*    Re-base Monday=0..Sunday=6 onto Sunday=1..Saturday=7, the
002460*    scheme the rest of this module uses.
002470*
002480     ADD 2 TO WS-Weekday-Of-Jan4.
002490     IF WS-Weekday-Of-Jan4 > 7
002500         SUBTRACT 7 FROM WS-Weekday-Of-Jan4
002510     END-IF.
002520 EE000-Exit.
002530     EXIT.
002540*
002550*    FF000 / GG000 - day-of-year to month/day and back, walking
002560*    WS-Days-In-Month by an out-of-line PERFORM instead of
002570*    calling FUNCTION DATE-OF-INTEGER.
002580*
002590 FF000-Day-Of-Year-To-MM-DD SECTION.
002600 FF010-Set-February.
002610     MOVE WS-Work-Day-Of-Year TO WS-Days-Left.
002620     MOVE 1 TO WS-Month-Ix.
002630     PERFORM ZZ080-Set-Leap-Flag THRU ZZ080-Exit.
002640     IF SH-Is-Leap-Year
002650         MOVE 29 TO WS-Days-In-Month(2)
002660     END-IF.
002670     PERFORM FF020-Walk-Months THRU FF020-Exit
002680         UNTIL WS-Days-Left NOT > WS-Days-In-Month(WS-Month-Ix)
002690            OR WS-Month-Ix > 12.
002700     MOVE WS-Month-Ix  TO WS-Work-Month.
002710     MOVE WS-Days-Left TO WS-Work-Day.
002720 FF000-Exit.
002730     EXIT.
002740 FF020-Walk-Months.
002750     SUBTRACT WS-Days-In-Month(WS-Month-Ix) FROM WS-Days-Left.
002760     ADD 1 TO WS-Month-Ix.
002770 FF020-Exit.
002780     EXIT.
002790*
002800 GG000-MM-DD-To-Day-Of-Year SECTION.
002810 GG010-Set-February.
002820     MOVE ZERO TO WS-Work-Day-Of-Year.
002830     MOVE 1 TO WS-Month-Ix.
002840     PERFORM ZZ080-Set-Leap-Flag THRU ZZ080-Exit.
002850     IF SH-Is-Leap-Year
002860         MOVE 29 TO WS-Days-In-Month(2)
002870     END-IF.
002880     PERFORM GG020-Sum-Months THRU GG020-Exit
002890         UNTIL WS-Month-Ix >= WS-Work-Month.
002900     ADD WS-Work-Day TO WS-Work-Day-Of-Year.
002910 GG000-Exit.
002920     EXIT.
002930 GG020-Sum-Months.
002940     ADD WS-Days-In-Month(WS-Month-Ix) TO WS-Work-Day-Of-Year.
002950     ADD 1 TO WS-Month-Ix.
002960 GG020-Exit.
002970     EXIT.
002980*
002990*    HH000 - season runs October through September, named for
003000*    the calendar year the season STARTS in, e.g. epiweek 202040
003010*    through 202139 is season "2020-21".
003020*
003030 HH000-Season-Of-Epiweek SECTION.
003040 HH010-Derive-Season.
003050     MOVE SH-In-Epiweek(1:4) TO WS-Work-Year.
003060     MOVE SH-In-Epiweek(5:2) TO WS-Work-Week.
003070     IF WS-Work-Week < 40
003080         COMPUTE WS-Work-Year = WS-Work-Year - 1
003090     END-IF.
003100     COMPUTE WS-Next-Year = WS-Work-Year + 1.
003110     MOVE WS-Work-Year TO SH-Out-Season(1:4).
003120     MOVE "-"          TO SH-Out-Season(5:1).
003130     MOVE WS-Next-Year TO WS-Prior-Year.
003140     MOVE WS-Prior-Year(3:2) TO SH-Out-Season(6:2).
003150 HH000-Exit.
003160     EXIT.
003170*
003180*    ZZ080 - standard leap-year test, corrected per the 06/06/89
003190*    change-log entry above (divisible by 400 overrides the
003200*    divisible-by-100 exclusion), by DIVIDE/REMAINDER, no
003210*    FUNCTION MOD.
003220*
003230 ZZ080-Set-Leap-Flag SECTION.
003240 ZZ081-Test-Four.
003250     MOVE "N" TO WS-Leap-Year-Flag.
003260     DIVIDE WS-Work-Year BY 4 GIVING WS-Div-Whole
003270                               REMAINDER WS-Div-Rem.
003280     IF WS-Div-Rem NOT = ZERO
003290         GO TO ZZ080-Exit
003300     END-IF.
003310 ZZ082-Test-Hundred.
003320     DIVIDE WS-Work-Year BY 100 GIVING WS-Div-Whole
003330                                 REMAINDER WS-Div-Rem.
003340     IF WS-Div-Rem NOT = ZERO
003350         MOVE "Y" TO WS-Leap-Year-Flag
003360         GO TO ZZ080-Exit
003370     END-IF.
003380 ZZ083-Test-Four-Hundred.
003390     DIVIDE WS-Work-Year BY 400 GIVING WS-Div-Whole
003400                                 REMAINDER WS-Div-Rem.
003410     IF WS-Div-Rem = ZERO
003420         MOVE "Y" TO WS-Leap-Year-Flag
003430     END-IF.
003440 ZZ080-Exit.
003450     EXIT.
003460*
003470*    ZZ090 - loads the 12 days-per-month counts (non-leap) from
003480*    the packed VALUE clause above into the COMP table, so the
003490*    table can be re-primed on every call without re-compiling a
003500*    literal OCCURS ... VALUES list the compiler on this LPAR
003510*    will not accept on a COMP item.
003520*
003530 ZZ090-Load-Days-Table SECTION.
003540 ZZ091-Unpack.
003550     MOVE 31 TO WS-Days-In-Month(1).
003560     MOVE 28 TO WS-Days-In-Month(2).
003570     MOVE 31 TO WS-Days-In-Month(3).
003580     MOVE 30 TO WS-Days-In-Month(4).
003590     MOVE 31 TO WS-Days-In-Month(5).
003600     MOVE 30 TO WS-Days-In-Month(6).
003610     MOVE 31 TO WS-Days-In-Month(7).
003620     MOVE 31 TO WS-Days-In-Month(8).
003630     MOVE 30 TO WS-Days-In-Month(9).
003640     MOVE 31 TO WS-Days-In-Month(10).
003650     MOVE 30 TO WS-Days-In-Month(11).
003660     MOVE 31 TO WS-Days-In-Month(12).
003670 ZZ090-Exit.
003680     EXIT.
